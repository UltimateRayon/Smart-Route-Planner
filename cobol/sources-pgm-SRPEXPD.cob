000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPEXPD.
000600 AUTHOR.         K SANTOSO.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   02 MAY 1989.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : EXPANDS EACH VEHICLE'S FINAL TOUR (THE STOP-TO-
001300*              STOP WAYPOINT LIST IN ROUTE-INFO) INTO A FULL
001400*              NODE-BY-NODE DRIVING SEQUENCE BY CONCATENATING
001500*              THE CACHED SHORTEST PATH FOR EVERY LEG.  A LEG
001600*              WITH NO CACHED PATH FAILS THE WHOLE BATCH JOB -
001700*              THERE IS NO PARTIAL MANIFEST.
001800*-----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100* MOD.#   INIT    DATE        DESCRIPTION
002200* ------  ------  ----------  -----------------------------------
002300* SRP001  KSNTS   02/05/1989  INITIAL VERSION - FLEET ROUTING
002400*                             BATCH REQUEST FRB-1989-006.
002500* SRP013  KSNTS   11/12/1990  DROP THE LEADING NODE OF EVERY LEG
002600*                             AFTER THE FIRST WHEN BUILDING THE
002700*                             FULL SEQUENCE - IT DUPLICATED THE
002800*                             PREVIOUS LEG'S LAST NODE AND WAS
002900*                             DOUBLE-COUNTING STOPS ON THE
003000*                             PRINTED MANIFEST.
003100* Y2K001  LIMKS   09/11/1998  YEAR 2000 REVIEW - NO STORED DATES
003200*                             IN THIS PROGRAM.
003300* SRP022  TMPLKH  21/02/2022  RAISED DR-FULL-SEQ-NODE TO 300 IN
003400*                             STEP WITH SRPSEG SRP022.
003500*-----------------------------------------------------------------
003600 EJECT
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*****************************************************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS SRP-TRACE-SWITCH
004500                     ON  STATUS IS SRP-TRACE-ON
004600                     OFF STATUS IS SRP-TRACE-OFF.
004700
004800*****************************************************************
004900 DATA DIVISION.
005000*****************************************************************
005100 WORKING-STORAGE SECTION.
005200 01  FILLER                  PIC X(24) VALUE
005300     "** PROGRAM SRPEXPD   **".
005400
005500 COPY SRPCMN.
005600 COPY SRPDTE.
005700
005800 01  WK-C-EXPAND-AREA.
005900     05  WK-ROUTE-SUB            PIC 9(02) COMP VALUE ZERO.
006000     05  WK-LEG-SUB              PIC 9(03) COMP VALUE ZERO.
006100     05  WK-HOP-SUB              PIC 9(03) COMP VALUE ZERO.
006200     05  WK-PAIR-SUB             PIC 9(05) COMP VALUE ZERO.
006300     05  WK-LOOKUP-FROM          PIC X(10).
006400     05  WK-LOOKUP-TO            PIC X(10).
006500     05  WK-LOOKUP-FOUND-SW      PIC X(01) VALUE "N".
006600         88  WK-LOOKUP-FOUND             VALUE "Y".
006700     05  WK-LOOKUP-PAIR-SUB      PIC 9(05) COMP VALUE ZERO.
006800
006900 LINKAGE SECTION.
007000 COPY SRPPATH.
007100 COPY SRPRINF.
007200 COPY SRPSEG.
007300
007400 EJECT
007500*****************************************************************
007600 PROCEDURE DIVISION USING WK-SRPP-AREA
007700                           WK-SRPR-AREA
007800                           WK-SRPG-AREA.
007900*****************************************************************
008000 A000-MAIN-LOGIC.
008100     MOVE ZERO TO WK-SRPG-COUNT.
008200     PERFORM B100-EXPAND-ONE-ROUTE THRU B199-EXPAND-ONE-ROUTE-EX
008300        VARYING WK-ROUTE-SUB FROM 1 BY 1
008400        UNTIL WK-ROUTE-SUB > WK-SRPR-COUNT.
008500     GOBACK.
008600
008700* ----------------------------------------------------------------
008800* B100 - EXPAND ONE VEHICLE'S TOUR INTO ITS DETAILED-ROUTE ENTRY
008900* ----------------------------------------------------------------
009000 B100-EXPAND-ONE-ROUTE.
009100     ADD 1 TO WK-SRPG-COUNT.
009200     MOVE RI-BUS-ID (WK-ROUTE-SUB) TO DR-BUS-ID (WK-SRPG-COUNT).
009300     MOVE RI-HOUR (WK-ROUTE-SUB) TO DR-HOUR (WK-SRPG-COUNT).
009400     MOVE RI-TOTAL-DISTANCE (WK-ROUTE-SUB)
009500        TO DR-TOTAL-DISTANCE (WK-SRPG-COUNT).
009600     MOVE ZERO TO DR-SEGMENT-COUNT (WK-SRPG-COUNT).
009700     MOVE ZERO TO DR-FULL-SEQ-COUNT (WK-SRPG-COUNT).
009800
009900     PERFORM B200-EXPAND-ONE-LEG THRU B299-EXPAND-ONE-LEG-EX
010000        VARYING WK-LEG-SUB FROM 1 BY 1
010100        UNTIL WK-LEG-SUB > RI-TOUR-COUNT (WK-ROUTE-SUB) - 1.
010200 B199-EXPAND-ONE-ROUTE-EX.
010300     EXIT.
010400
010500* ----------------------------------------------------------------
010600* B200 - EXPAND ONE LEG OF THE TOUR (A CONSECUTIVE WAYPOINT PAIR)
010700*        INTO A ROUTE-SEGMENT, APPENDING ITS HOPS TO THE FULL
010800*        SEQUENCE - THE FIRST NODE OF EVERY LEG AFTER THE FIRST
010900*        LEG IS DROPPED (SRP013) SINCE IT REPEATS THE PREVIOUS
011000*        LEG'S LAST NODE
011100* ----------------------------------------------------------------
011200 B200-EXPAND-ONE-LEG.
011300     MOVE RI-TOUR-NODE (WK-ROUTE-SUB, WK-LEG-SUB) TO WK-LOOKUP-FROM.
011400     MOVE RI-TOUR-NODE (WK-ROUTE-SUB, WK-LEG-SUB + 1) TO WK-LOOKUP-TO.
011500     PERFORM C900-LOOKUP-PATH THRU C909-LOOKUP-PATH-EX.
011600
011700     IF NOT WK-LOOKUP-FOUND
011800        MOVE "NO CACHED PATH FOR LEG IN FINAL TOUR - "
011900           TO WK-SRP-ABEND-MSG
012000        STRING WK-SRP-ABEND-MSG DELIMITED BY "  "
012100           WK-LOOKUP-FROM DELIMITED BY SPACE
012200           " / " DELIMITED BY SIZE
012300           WK-LOOKUP-TO DELIMITED BY SPACE
012400           INTO WK-SRP-ABEND-MSG
012500        END-STRING
012600        PERFORM Z900-ABEND THRU Z900-ABEND-EX
012700     END-IF.
012800
012900     ADD 1 TO DR-SEGMENT-COUNT (WK-SRPG-COUNT).
013000     MOVE WK-LOOKUP-FROM TO DR-SEG-FROM (WK-SRPG-COUNT, WK-LEG-SUB).
013100     MOVE WK-LOOKUP-TO TO DR-SEG-TO (WK-SRPG-COUNT, WK-LEG-SUB).
013200     MOVE PC-DISTANCE (WK-LOOKUP-PAIR-SUB)
013300        TO DR-SEG-DISTANCE (WK-SRPG-COUNT, WK-LEG-SUB).
013400     MOVE PC-HOP-COUNT (WK-LOOKUP-PAIR-SUB)
013500        TO DR-SEG-HOP-COUNT (WK-SRPG-COUNT, WK-LEG-SUB).
013600
013700     PERFORM B205-STORE-ONE-HOP THRU B205-STORE-ONE-HOP-EX
013800        VARYING WK-HOP-SUB FROM 1 BY 1
013900        UNTIL WK-HOP-SUB > PC-HOP-COUNT (WK-LOOKUP-PAIR-SUB).
014000 B299-EXPAND-ONE-LEG-EX.
014100     EXIT.
014200
014300* ----------------------------------------------------------------
014400* B205 - STORE ONE HOP OF THE CURRENT LEG INTO THE SEGMENT'S HOP
014500*        LIST AND, UNLESS IT DUPLICATES THE PREVIOUS LEG'S LAST
014600*        NODE (SRP013), APPEND IT TO THE VEHICLE'S FULL SEQUENCE
014700* ----------------------------------------------------------------
014800 B205-STORE-ONE-HOP.
014900     MOVE PC-HOP-NODE (WK-LOOKUP-PAIR-SUB, WK-HOP-SUB)
015000        TO DR-SEG-HOP-NODE (WK-SRPG-COUNT, WK-LEG-SUB, WK-HOP-SUB).
015100     IF WK-LEG-SUB = 1 OR WK-HOP-SUB NOT = 1
015200        ADD 1 TO DR-FULL-SEQ-COUNT (WK-SRPG-COUNT)
015300        MOVE PC-HOP-NODE (WK-LOOKUP-PAIR-SUB, WK-HOP-SUB)
015400           TO DR-FULL-SEQ-NODE
015500              (WK-SRPG-COUNT, DR-FULL-SEQ-COUNT (WK-SRPG-COUNT))
015600     END-IF.
015700 B205-STORE-ONE-HOP-EX.
015800     EXIT.
015900
016000* ----------------------------------------------------------------
016100* C900 - SCAN THE PATH CACHE FOR WK-LOOKUP-FROM/WK-LOOKUP-TO,
016200*        RETURNING THE MATCHING SLOT IN WK-LOOKUP-PAIR-SUB
016300* ----------------------------------------------------------------
016400 C900-LOOKUP-PATH.
016500     MOVE "N" TO WK-LOOKUP-FOUND-SW.
016600     MOVE ZERO TO WK-LOOKUP-PAIR-SUB.
016700     PERFORM C905-CHECK-ONE-PAIR THRU C905-CHECK-ONE-PAIR-EX
016800        VARYING WK-PAIR-SUB FROM 1 BY 1
016900        UNTIL WK-PAIR-SUB > WK-SRPP-COUNT OR WK-LOOKUP-FOUND.
017000 C909-LOOKUP-PATH-EX.
017100     EXIT.
017200
017300* ----------------------------------------------------------------
017400* C905 - TEST ONE PATH-CACHE SLOT AGAINST THE REQUESTED FROM/TO
017500*        PAIR
017600* ----------------------------------------------------------------
017700 C905-CHECK-ONE-PAIR.
017800     IF PC-FROM-NODE (WK-PAIR-SUB) = WK-LOOKUP-FROM
017900        AND PC-TO-NODE (WK-PAIR-SUB) = WK-LOOKUP-TO
018000        AND PC-REACHABLE (WK-PAIR-SUB)
018100        SET WK-LOOKUP-FOUND TO TRUE
018200        MOVE WK-PAIR-SUB TO WK-LOOKUP-PAIR-SUB
018300     END-IF.
018400 C905-CHECK-ONE-PAIR-EX.
018500     EXIT.
018600
018700* ----------------------------------------------------------------
018800* Z900 - COMMON ABEND - DISPLAY DIAGNOSTIC AND RETURN NON-ZERO
018900* ----------------------------------------------------------------
019000 Z900-ABEND.
019100     DISPLAY "SRPEXPD ABEND - " WK-SRP-ABEND-MSG.
019200     MOVE 16 TO RETURN-CODE.
019300     GOBACK.
019400 Z900-ABEND-EX.
019500     EXIT.
