000100*****************************************************************
000200* SRPVTAB.cpybk
000300* IN-MEMORY VERTEX TABLE, BUILT BY SRPMAP FROM VERTEX-REC
000400* (SRPVREC.cpybk).  SHARED BY SRPMAP (BUILDS IT), SRPDIJK
000500* (WALKS IT).
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SRP001 09/03/2019 TMPKYN  INITIAL VERSION (ORIGINALLY PART OF
001000*                            SRPVREC, SEE THAT BOOK'S SRP023)
001100* SRP023 17/05/2021 TMPLKH  SPLIT OUT OF SRPVREC INTO ITS OWN
001200*                            BOOK
001300*****************************************************************
001400
001500 01  WK-SRPV-AREA.
001600     05  WK-SRPV-COUNT           PIC 9(05) COMP VALUE ZERO.
001700     05  WK-SRPV-TABLE OCCURS 300 TIMES.
001800         10  WK-SRPV-ID          PIC X(10).
001900         10  WK-SRPV-X           PIC S9(06)V9(02).
002000         10  WK-SRPV-Y           PIC S9(06)V9(02).
002100         10  FILLER              PIC X(08).
002200     05  FILLER                  PIC X(04).
