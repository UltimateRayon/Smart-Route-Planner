000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPMAIN.
000600 AUTHOR.         R SUBRAMANIAM.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   02 JUL 1985.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : NIGHTLY FLEET ROUTING BATCH - DRIVER PROGRAM.
001300*              READS THE JOB-PARAMETERS RECORD AND CALLS EACH
001400*              STAGE OF THE RUN IN TURN:
001500*                 SRPMAP   - LOAD MAP / TRAFFIC / MANDATORY STOPS
001600*                 SRPDIJK  - ALL-PAIRS SHORTEST PATH
001700*                 SRPCLUS  - CLUSTER STOPS ACROSS THE FLEET
001800*                 SRPTSP   - BUILD AND IMPROVE EACH VEHICLE'S TOUR
001900*                 SRPBAL   - EVALUATE THE FLEET AND REBALANCE
002000*                 SRPEXPD  - EXPAND TOURS TO FULL NODE SEQUENCES
002100*                 SRPRPT   - PRINT THE ROUTE MANIFEST
002200*              ANY STAGE THAT ABENDS STOPS THE RUN IMMEDIATELY -
002300*              THERE IS NO PARTIAL MANIFEST.
002400*-----------------------------------------------------------------
002500* HISTORY OF MODIFICATION:
002600*-----------------------------------------------------------------
002700* MOD.#   INIT    DATE        DESCRIPTION
002800* ------  ------  ----------  -----------------------------------
002900* SRP001  RSBRMN  02/07/1985  INITIAL VERSION - FLEET ROUTING
003000*                             BATCH REQUEST FRB-1985-004.
003100* SRP005  RSBRMN  14/11/1986  ADDED THE DIJKSTRA/DISTANCE-MATRIX
003200*                             CALL (SRPDIJK) AHEAD OF CLUSTERING -
003300*                             CLUSTERING USED TO ESTIMATE
003400*                             STRAIGHT-LINE DISTANCE, WHICH DID
003500*                             NOT ACCOUNT FOR TRAFFIC AT ALL.
003600* SRP011  KSNTS   25/01/1987  ADDED SRPCLUS CALL.
003700* SRP016  KSNTS   28/10/1988  ADDED SRPTSP CALL.
003800* SRP021  TMPLKH  20/02/1989  ADDED SRPBAL CALL - REBALANCING WAS
003900*                             PREVIOUSLY A MANUAL DISPATCH-OFFICE
004000*                             STEP DONE FROM THE PRINTED TOURS.
004100* SRP023  KSNTS   09/05/1989  ADDED SRPEXPD CALL.
004200* SRP026  RSBRMN  25/06/1989  ADDED SRPRPT CALL - RUN NOW
004300*                             PRODUCES THE FINISHED MANIFEST
004400*                             WITHOUT A SEPARATE PRINT STEP.
004500* Y2K001  LIMKS   16/11/1998  YEAR 2000 REVIEW - NO STORED DATES
004600*                             IN THIS PROGRAM.
004700* SRP028  ACNWSH  28/06/2023  ANY STAGE ABEND NOW STOPS THE RUN
004800*                             IMMEDIATELY (RETURN-CODE CHECKED
004900*                             AFTER EVERY CALL) - A BAD EDGE
005000*                             FILE USED TO LET THE JOB LIMP ON
005100*                             INTO SRPCLUS WITH AN EMPTY GRAPH.
005200*-----------------------------------------------------------------
005300 EJECT
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600*****************************************************************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS SRP-TRACE-SWITCH
006200                     ON  STATUS IS SRP-TRACE-ON
006300                     OFF STATUS IS SRP-TRACE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT JOBPARM-FILE ASSIGN TO JOBPARM
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WK-SRP-FILE-STATUS.
006900
007000*****************************************************************
007100 DATA DIVISION.
007200*****************************************************************
007300 FILE SECTION.
007400 FD  JOBPARM-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 COPY SRPJOBP.
007700
007800 WORKING-STORAGE SECTION.
007900 01  FILLER                  PIC X(24) VALUE
008000     "** PROGRAM SRPMAIN   **".
008100
008200 COPY SRPCMN.
008300 COPY SRPDTE.
008400
008500 COPY SRPVTAB.
008600 COPY SRPETAB.
008700 COPY SRPSTAB.
008800 COPY SRPPATH.
008900 COPY SRPCLUR.
009000 COPY SRPRINF.
009100 COPY SRPSEG.
009200 COPY SRPBALR.
009300
009400 01  WK-C-STAGE-NAME             PIC X(08).
009500
009600 EJECT
009700*****************************************************************
009800 PROCEDURE DIVISION.
009900*****************************************************************
010000 A000-MAIN-LOGIC.
010100     MOVE "N" TO WK-SRP-ABEND-SW.
010200     PERFORM B100-READ-JOB-PARAMETERS
010300        THRU B199-READ-JOB-PARAMETERS-EX.
010400
010500     MOVE "SRPMAP" TO WK-C-STAGE-NAME.
010600     CALL "SRPMAP" USING JOB-PARAMETERS-REC
010700                         WK-SRPV-AREA
010800                         WK-SRPE-AREA
010900                         WK-SRPS-AREA.
011000     PERFORM C900-CHECK-RETURN-CODE THRU C909-CHECK-RETURN-CODE-EX.
011100
011200     MOVE "SRPDIJK" TO WK-C-STAGE-NAME.
011300     CALL "SRPDIJK" USING JOB-PARAMETERS-REC
011400                          WK-SRPV-AREA
011500                          WK-SRPE-AREA
011600                          WK-SRPS-AREA
011700                          WK-SRPP-AREA.
011800     PERFORM C900-CHECK-RETURN-CODE THRU C909-CHECK-RETURN-CODE-EX.
011900
012000     MOVE "SRPCLUS" TO WK-C-STAGE-NAME.
012100     CALL "SRPCLUS" USING JOB-PARAMETERS-REC
012200                          WK-SRPS-AREA
012300                          WK-SRPP-AREA
012400                          WK-SRPC-AREA.
012500     PERFORM C900-CHECK-RETURN-CODE THRU C909-CHECK-RETURN-CODE-EX.
012600
012700     MOVE "SRPTSP" TO WK-C-STAGE-NAME.
012800     CALL "SRPTSP" USING JOB-PARAMETERS-REC
012900                         WK-SRPC-AREA
013000                         WK-SRPP-AREA
013100                         WK-SRPR-AREA.
013200     PERFORM C900-CHECK-RETURN-CODE THRU C909-CHECK-RETURN-CODE-EX.
013300
013400     MOVE "SRPBAL" TO WK-C-STAGE-NAME.
013500     CALL "SRPBAL" USING JOB-PARAMETERS-REC
013600                         WK-SRPC-AREA
013700                         WK-SRPP-AREA
013800                         WK-SRPR-AREA
013900                         WK-SRPB-REPORT.
014000     PERFORM C900-CHECK-RETURN-CODE THRU C909-CHECK-RETURN-CODE-EX.
014100
014200     MOVE "SRPEXPD" TO WK-C-STAGE-NAME.
014300     CALL "SRPEXPD" USING WK-SRPP-AREA
014400                          WK-SRPR-AREA
014500                          WK-SRPG-AREA.
014600     PERFORM C900-CHECK-RETURN-CODE THRU C909-CHECK-RETURN-CODE-EX.
014700
014800     MOVE "SRPRPT" TO WK-C-STAGE-NAME.
014900     CALL "SRPRPT" USING WK-SRPR-AREA
015000                         WK-SRPG-AREA
015100                         WK-SRPB-REPORT.
015200     PERFORM C900-CHECK-RETURN-CODE THRU C909-CHECK-RETURN-CODE-EX.
015300
015400     DISPLAY "SRPMAIN - FLEET ROUTING RUN COMPLETE".
015500     STOP RUN.
015600
015700* ----------------------------------------------------------------
015800* B100 - READ THE SINGLE JOB-PARAMETERS RECORD FOR THIS RUN
015900* ----------------------------------------------------------------
016000 B100-READ-JOB-PARAMETERS.
016100     OPEN INPUT JOBPARM-FILE.
016200     IF NOT WK-SRP-SUCCESSFUL
016300        MOVE "UNABLE TO OPEN JOB-PARAMETERS INPUT FILE"
016400           TO WK-SRP-ABEND-MSG
016500        PERFORM Z900-ABEND THRU Z900-ABEND-EX
016600     END-IF.
016700
016800     READ JOBPARM-FILE.
016900     IF NOT WK-SRP-SUCCESSFUL
017000        MOVE "UNABLE TO READ JOB-PARAMETERS RECORD"
017100           TO WK-SRP-ABEND-MSG
017200        PERFORM Z900-ABEND THRU Z900-ABEND-EX
017300     END-IF.
017400
017500     CLOSE JOBPARM-FILE.
017600 B199-READ-JOB-PARAMETERS-EX.
017700     EXIT.
017800
017900* ----------------------------------------------------------------
018000* C900 - AFTER EVERY CALL, STOP THE RUN IF THE STAGE ABENDED
018100* ----------------------------------------------------------------
018200 C900-CHECK-RETURN-CODE.
018300     IF RETURN-CODE NOT = ZERO
018400        STRING "STAGE " DELIMITED BY SIZE
018500               WK-C-STAGE-NAME DELIMITED BY SPACE
018600               " ABENDED - RUN STOPPED" DELIMITED BY SIZE
018700           INTO WK-SRP-ABEND-MSG
018800        END-STRING
018900        PERFORM Z900-ABEND THRU Z900-ABEND-EX
019000     END-IF.
019100 C909-CHECK-RETURN-CODE-EX.
019200     EXIT.
019300
019400* ----------------------------------------------------------------
019500* Z900 - COMMON ABEND - DISPLAY DIAGNOSTIC AND STOP THE RUN
019600* ----------------------------------------------------------------
019700 Z900-ABEND.
019800     DISPLAY "SRPMAIN ABEND - " WK-SRP-ABEND-MSG.
019900     MOVE 16 TO RETURN-CODE.
020000     STOP RUN.
020100 Z900-ABEND-EX.
020200     EXIT.
