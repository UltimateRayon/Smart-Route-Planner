000100*****************************************************************
000200* SRPCLUR.cpybk
000300* CLUSTER TABLE - ONE ENTRY PER VEHICLE, BUILT BY SRPCLUS AND
000400* WALKED BY SRPTSP AND SRPBAL (THE LOAD-BALANCER MOVES STOPS
000500* BETWEEN TWO OF THESE CLUSTERS IN PLACE).
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001000* SRP014 22/11/2019 ACNWSH  CL-ASSIGNED-NODE WAS OCCURS 40 -
001100*                            RAISED TO 100 IN STEP WITH THE
001200*                            MAX-STOPS INCREASE IN SRPCMN SRP014
001300*                            AFTER THE DEPOT-B OVERFLOW ON RUN 1142
001400*****************************************************************
001500
001600 01  WK-SRPC-AREA.
001700     05  WK-SRPC-COUNT           PIC 9(02) COMP VALUE ZERO.
001800     05  WK-SRPC-TABLE OCCURS 20 TIMES.
001900         10  CL-BUS-ID           PIC 9(02).
002000         10  CL-START-NODE       PIC X(10).
002100         10  CL-NODE-COUNT       PIC 9(03).
002200         10  CL-ASSIGNED-NODE OCCURS 100 TIMES
002300                                 PIC X(10).
002400         10  CL-TOTAL-DISTANCE   PIC S9(06)V9(02).
002500         10  FILLER              PIC X(04).
002600     05  FILLER                  PIC X(04).
