000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPTSP.
000600 AUTHOR.         K SANTOSO.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   23 OCT 1988.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : BUILDS ONE VEHICLE TOUR PER CLUSTER - A NEAREST-
001300*              NEIGHBOUR STARTING TOUR FOLLOWED BY A 2-OPT
001400*              IMPROVEMENT PASS - AND WRITES THE RESULT TO THE
001500*              ROUTE-INFO TABLE.  RE-CALLABLE: SRPBAL RE-DRIVES
001600*              THIS PROGRAM ONCE PER REBALANCE ITERATION AFTER IT
001700*              MOVES A STOP BETWEEN TWO CLUSTERS, SO EVERY CALL
001800*              REBUILDS THE WHOLE ROUTE-INFO TABLE FROM SCRATCH.
001900*-----------------------------------------------------------------
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------
002200* MOD.#   INIT    DATE        DESCRIPTION
002300* ------  ------  ----------  -----------------------------------
002400* SRP001  KSNTS   23/10/1988  INITIAL VERSION - FLEET ROUTING
002500*                             BATCH REQUEST FRB-1988-017.
002600* SRP015  KSNTS   02/05/1990  ADDED THE 2-OPT PASS (WAS NEAREST-
002700*                             NEIGHBOUR ONLY) - DOWNTOWN RUNS
002800*                             WERE 18% LONGER THAN THEY NEEDED TO
002900*                             BE PER THE DISPATCH OFFICE REVIEW.
003000* SRP018  LIMKS   30/03/1991  2-OPT RESCANS THE ORIGINAL NEAREST-
003100*                             NEIGHBOUR TOUR ON EVERY ITERATION,
003200*                             NOT THE RUNNING BEST TOUR - THIS
003300*                             MATCHES THE DISPATCH OFFICE'S
003400*                             VALIDATED WORKSHEET RESULTS EXACTLY
003500*                             (SAME REVIEW AS SRP015) AND IS NOT
003600*                             A BUG - DO NOT "FIX" THIS AGAIN,
003700*                             SEE TICKET FRB-1991-004.
003800* Y2K001  LIMKS   20/10/1998  YEAR 2000 REVIEW - NO STORED DATES
003900*                             IN THIS PROGRAM.
004000* SRP020  ACNWSH  30/01/2021  RAISED WK-SRP-MAX-TOUR TO 102 AND
004100*                             REWORKED TABLES IN STEP WITH
004200*                             SRPRINF SRP014.
004300* SRP026  TMPLKH  11/06/2023  MADE THE 2-OPT ITERATION CEILING A
004400*                             NAMED CONSTANT (100) RATHER THAN A
004500*                             LITERAL BURIED IN THE PERFORM.
004600*-----------------------------------------------------------------
004700 EJECT
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000*****************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS SRP-TRACE-SWITCH
005600                     ON  STATUS IS SRP-TRACE-ON
005700                     OFF STATUS IS SRP-TRACE-OFF.
005800
005900*****************************************************************
006000 DATA DIVISION.
006100*****************************************************************
006200 WORKING-STORAGE SECTION.
006300 01  FILLER                  PIC X(24) VALUE
006400     "** PROGRAM SRPTSP    **".
006500
006600 COPY SRPCMN.
006700 COPY SRPDTE.
006800
006900 01  WK-C-CONSTANTS.
007000     05  WK-MAX-2OPT-ITER        PIC 9(03) COMP VALUE 100.
007100
007200 01  WK-C-NODE-LIST.
007300     05  WK-NL-COUNT             PIC 9(03) COMP VALUE ZERO.
007400     05  WK-NL-NODE OCCURS 101 TIMES
007500                                 PIC X(10).
007600     05  WK-NL-VISITED-SW OCCURS 101 TIMES
007700                                 PIC X(01).
007800         88  WK-NL-VISITED               VALUE "Y".
007900
008000 01  WK-C-NN-BUILD.
008100     05  WK-NN-COUNT             PIC 9(03) COMP VALUE ZERO.
008200     05  WK-NN-NODE OCCURS 102 TIMES
008300                                 PIC X(10).
008400     05  WK-CUR-NODE             PIC X(10).
008500     05  WK-NEAR-SUB             PIC 9(03) COMP VALUE ZERO.
008600     05  WK-NEAR-DIST            PIC S9(06)V9(02).
008700
008800 01  WK-C-TWO-OPT.
008900     05  WK-ORIG-COUNT           PIC 9(03) COMP VALUE ZERO.
009000     05  WK-ORIG-NODE OCCURS 102 TIMES
009100                                 PIC X(10).
009200     05  WK-BEST-COUNT           PIC 9(03) COMP VALUE ZERO.
009300     05  WK-BEST-NODE OCCURS 102 TIMES
009400                                 PIC X(10).
009500     05  WK-BEST-DIST            PIC S9(06)V9(02).
009600     05  WK-SCAN-COUNT           PIC 9(03) COMP VALUE ZERO.
009700     05  WK-SCAN-NODE OCCURS 102 TIMES
009800                                 PIC X(10).
009900     05  WK-SCAN-DIST            PIC S9(06)V9(02).
010000     05  WK-SCAN-INFINITE-SW     PIC X(01) VALUE "N".
010100         88  WK-SCAN-INFINITE            VALUE "Y".
010200     05  WK-2OPT-ITER            PIC 9(03) COMP VALUE ZERO.
010300     05  WK-2OPT-DONE-SW         PIC X(01) VALUE "N".
010400         88  WK-2OPT-DONE                 VALUE "Y".
010500     05  WK-2OPT-FOUND-SW        PIC X(01) VALUE "N".
010600         88  WK-2OPT-FOUND                VALUE "Y".
010700     05  WK-I                    PIC 9(03) COMP VALUE ZERO.
010800     05  WK-J                    PIC 9(03) COMP VALUE ZERO.
010900     05  WK-REV-LO               PIC 9(03) COMP VALUE ZERO.
011000     05  WK-REV-HI               PIC 9(03) COMP VALUE ZERO.
011100     05  WK-TMP-NODE             PIC X(10).
011200
011300 01  WK-C-MISC.
011400     05  WK-CLU-SUB              PIC 9(02) COMP VALUE ZERO.
011500     05  WK-MEMBER-SUB           PIC 9(03) COMP VALUE ZERO.
011600     05  WK-T-SUB                PIC 9(03) COMP VALUE ZERO.
011700     05  WK-PAIR-SUB             PIC 9(05) COMP VALUE ZERO.
011800     05  WK-LOOKUP-FROM          PIC X(10).
011900     05  WK-LOOKUP-TO            PIC X(10).
012000     05  WK-LOOKUP-DIST          PIC S9(06)V9(02).
012100     05  WK-LOOKUP-REACH-SW      PIC X(01) VALUE "N".
012200         88  WK-LOOKUP-REACHABLE          VALUE "Y".
012300
012400 LINKAGE SECTION.
012500 COPY SRPJOBP.
012600 COPY SRPCLUR.
012700 COPY SRPPATH.
012800 COPY SRPRINF.
012900
013000 EJECT
013100*****************************************************************
013200 PROCEDURE DIVISION USING JOB-PARAMETERS-REC
013300                           WK-SRPC-AREA
013400                           WK-SRPP-AREA
013500                           WK-SRPR-AREA.
013600*****************************************************************
013700 A000-MAIN-LOGIC.
013800     MOVE ZERO TO WK-SRPR-COUNT.
013900     PERFORM B100-BUILD-ONE-ROUTE THRU B199-BUILD-ONE-ROUTE-EX
014000        VARYING WK-CLU-SUB FROM 1 BY 1
014100        UNTIL WK-CLU-SUB > WK-SRPC-COUNT.
014200     GOBACK.
014300
014400* ----------------------------------------------------------------
014500* B100 - BUILD THE NODE LIST FOR ONE CLUSTER, RUN NEAREST-
014600*        NEIGHBOUR, RUN 2-OPT, STORE THE ROUTE-INFO ENTRY
014700* ----------------------------------------------------------------
014800 B100-BUILD-ONE-ROUTE.
014900     PERFORM C100-LOAD-NODE-LIST THRU C199-LOAD-NODE-LIST-EX.
015000     PERFORM C200-NEAREST-NEIGHBOR THRU C299-NEAREST-NEIGHBOR-EX.
015100     PERFORM C300-TWO-OPT-IMPROVE THRU C399-TWO-OPT-IMPROVE-EX.
015200
015300     ADD 1 TO WK-SRPR-COUNT.
015400     MOVE CL-BUS-ID (WK-CLU-SUB) TO RI-BUS-ID (WK-SRPR-COUNT).
015500     MOVE JP-HOUR TO RI-HOUR (WK-SRPR-COUNT).
015600     MOVE WK-BEST-COUNT TO RI-TOUR-COUNT (WK-SRPR-COUNT).
015700     COMPUTE RI-NODE-COUNT (WK-SRPR-COUNT) = WK-BEST-COUNT - 1.
015800     MOVE WK-BEST-DIST TO RI-TOTAL-DISTANCE (WK-SRPR-COUNT).
015900     PERFORM B105-STORE-ONE-TOUR-NODE THRU B105-STORE-ONE-TOUR-NODE-EX
016000        VARYING WK-T-SUB FROM 1 BY 1
016100        UNTIL WK-T-SUB > WK-BEST-COUNT.
016200 B199-BUILD-ONE-ROUTE-EX.
016300     EXIT.
016400
016500 B105-STORE-ONE-TOUR-NODE.
016600     MOVE WK-BEST-NODE (WK-T-SUB)
016700        TO RI-TOUR-NODE (WK-SRPR-COUNT, WK-T-SUB).
016800 B105-STORE-ONE-TOUR-NODE-EX.
016900     EXIT.
017000
017100* ----------------------------------------------------------------
017200* C100 - NODE LIST = CLUSTER START NODE FOLLOWED BY ITS ASSIGNED
017300*        STOPS, IN ASSIGNMENT ORDER
017400* ----------------------------------------------------------------
017500 C100-LOAD-NODE-LIST.
017600     MOVE 1 TO WK-NL-COUNT.
017700     MOVE CL-START-NODE (WK-CLU-SUB) TO WK-NL-NODE (1).
017800     PERFORM C105-ADD-ONE-STOP-NODE THRU C105-ADD-ONE-STOP-NODE-EX
017900        VARYING WK-MEMBER-SUB FROM 1 BY 1
018000        UNTIL WK-MEMBER-SUB > CL-NODE-COUNT (WK-CLU-SUB).
018100 C199-LOAD-NODE-LIST-EX.
018200     EXIT.
018300
018400 C105-ADD-ONE-STOP-NODE.
018500     ADD 1 TO WK-NL-COUNT.
018600     MOVE CL-ASSIGNED-NODE (WK-CLU-SUB, WK-MEMBER-SUB)
018700        TO WK-NL-NODE (WK-NL-COUNT).
018800 C105-ADD-ONE-STOP-NODE-EX.
018900     EXIT.
019000
019100* ----------------------------------------------------------------
019200* C200 - NEAREST-NEIGHBOUR CONSTRUCTION, STARTING AND ENDING AT
019300*        THE CLUSTER START NODE (POSITION 1 OF THE NODE LIST)
019400* ----------------------------------------------------------------
019500 C200-NEAREST-NEIGHBOR.
019600     PERFORM C205-CLEAR-ONE-VISITED-FLAG
019700        THRU C205-CLEAR-ONE-VISITED-FLAG-EX
019800        VARYING WK-T-SUB FROM 1 BY 1
019900        UNTIL WK-T-SUB > WK-NL-COUNT.
020000
020100     SET WK-NL-VISITED (1) TO TRUE.
020200     MOVE 1 TO WK-NN-COUNT.
020300     MOVE WK-NL-NODE (1) TO WK-NN-NODE (1).
020400     MOVE WK-NL-NODE (1) TO WK-CUR-NODE.
020500
020600     PERFORM C210-VISIT-NEAREST THRU C219-VISIT-NEAREST-EX
020700        VARYING WK-MEMBER-SUB FROM 2 BY 1
020800        UNTIL WK-MEMBER-SUB > WK-NL-COUNT.
020900
021000     ADD 1 TO WK-NN-COUNT.
021100     MOVE WK-NL-NODE (1) TO WK-NN-NODE (WK-NN-COUNT).
021200 C299-NEAREST-NEIGHBOR-EX.
021300     EXIT.
021400
021500 C205-CLEAR-ONE-VISITED-FLAG.
021600     MOVE "N" TO WK-NL-VISITED-SW (WK-T-SUB).
021700 C205-CLEAR-ONE-VISITED-FLAG-EX.
021800     EXIT.
021900
022000 C210-VISIT-NEAREST.
022100     MOVE ZERO TO WK-NEAR-SUB.
022200     MOVE WK-SRP-INFINITY TO WK-NEAR-DIST.
022300     PERFORM C215-CHECK-ONE-CANDIDATE THRU C215-CHECK-ONE-CANDIDATE-EX
022400        VARYING WK-T-SUB FROM 1 BY 1
022500        UNTIL WK-T-SUB > WK-NL-COUNT.
022600
022700     IF WK-NEAR-SUB NOT = ZERO
022800        SET WK-NL-VISITED (WK-NEAR-SUB) TO TRUE
022900        ADD 1 TO WK-NN-COUNT
023000        MOVE WK-NL-NODE (WK-NEAR-SUB) TO WK-NN-NODE (WK-NN-COUNT)
023100        MOVE WK-NL-NODE (WK-NEAR-SUB) TO WK-CUR-NODE
023200     END-IF.
023300 C219-VISIT-NEAREST-EX.
023400     EXIT.
023500
023600 C215-CHECK-ONE-CANDIDATE.
023700     IF NOT WK-NL-VISITED (WK-T-SUB)
023800        MOVE WK-CUR-NODE TO WK-LOOKUP-FROM
023900        MOVE WK-NL-NODE (WK-T-SUB) TO WK-LOOKUP-TO
024000        PERFORM C900-LOOKUP-PATH-DIST
024100           THRU C909-LOOKUP-PATH-DIST-EX
024200        IF WK-LOOKUP-DIST < WK-NEAR-DIST
024300           MOVE WK-LOOKUP-DIST TO WK-NEAR-DIST
024400           MOVE WK-T-SUB TO WK-NEAR-SUB
024500        END-IF
024600     END-IF.
024700 C215-CHECK-ONE-CANDIDATE-EX.
024800     EXIT.
024900
025000* ----------------------------------------------------------------
025100* C300 - 2-OPT IMPROVEMENT (SEE SRP018 ABOVE - EVERY PASS RE-
025200*        SCANS THE ORIGINAL NEAREST-NEIGHBOUR TOUR, ONLY THE
025300*        RUNNING BEST IS CARRIED FORWARD, MATCHING THE DISPATCH
025400*        OFFICE WORKSHEET)
025500* ----------------------------------------------------------------
025600 C300-TWO-OPT-IMPROVE.
025700     MOVE WK-NN-COUNT TO WK-ORIG-COUNT.
025800     MOVE WK-NN-COUNT TO WK-BEST-COUNT.
025900     PERFORM C305-COPY-ONE-NN-NODE THRU C305-COPY-ONE-NN-NODE-EX
026000        VARYING WK-T-SUB FROM 1 BY 1
026100        UNTIL WK-T-SUB > WK-NN-COUNT.
026200
026300     MOVE WK-ORIG-COUNT TO WK-SCAN-COUNT.
026400     PERFORM C307-COPY-ONE-ORIG-NODE THRU C307-COPY-ONE-ORIG-NODE-EX
026500        VARYING WK-T-SUB FROM 1 BY 1
026600        UNTIL WK-T-SUB > WK-ORIG-COUNT.
026700     PERFORM C800-SCAN-TOUR-DISTANCE THRU C899-SCAN-TOUR-DISTANCE-EX.
026800     MOVE WK-SCAN-DIST TO WK-BEST-DIST.
026900
027000     IF WK-ORIG-COUNT < 4
027100        GO TO C399-TWO-OPT-IMPROVE-EX.
027200
027300     MOVE ZERO TO WK-2OPT-ITER.
027400     MOVE "N" TO WK-2OPT-DONE-SW.
027500     PERFORM C310-TWO-OPT-PASS THRU C319-TWO-OPT-PASS-EX
027600        UNTIL WK-2OPT-DONE OR WK-2OPT-ITER >= WK-MAX-2OPT-ITER.
027700 C399-TWO-OPT-IMPROVE-EX.
027800     EXIT.
027900
028000 C305-COPY-ONE-NN-NODE.
028100     MOVE WK-NN-NODE (WK-T-SUB) TO WK-ORIG-NODE (WK-T-SUB).
028200     MOVE WK-NN-NODE (WK-T-SUB) TO WK-BEST-NODE (WK-T-SUB).
028300 C305-COPY-ONE-NN-NODE-EX.
028400     EXIT.
028500
028600 C307-COPY-ONE-ORIG-NODE.
028700     MOVE WK-ORIG-NODE (WK-T-SUB) TO WK-SCAN-NODE (WK-T-SUB).
028800 C307-COPY-ONE-ORIG-NODE-EX.
028900     EXIT.
029000
029100 C310-TWO-OPT-PASS.
029200     ADD 1 TO WK-2OPT-ITER.
029300     MOVE "N" TO WK-2OPT-FOUND-SW.
029400     PERFORM C315-SCAN-ONE-I THRU C315-SCAN-ONE-I-EX
029500        VARYING WK-I FROM 2 BY 1
029600        UNTIL WK-I > WK-ORIG-COUNT - 2 OR WK-2OPT-FOUND.
029700     IF NOT WK-2OPT-FOUND
029800        SET WK-2OPT-DONE TO TRUE
029900     END-IF.
030000 C319-TWO-OPT-PASS-EX.
030100     EXIT.
030200
030300 C315-SCAN-ONE-I.
030400     PERFORM C320-TRY-ONE-REVERSAL THRU C329-TRY-ONE-REVERSAL-EX
030500        VARYING WK-J FROM WK-I + 1 BY 1
030600        UNTIL WK-J > WK-ORIG-COUNT - 1 OR WK-2OPT-FOUND.
030700 C315-SCAN-ONE-I-EX.
030800     EXIT.
030900
031000 C320-TRY-ONE-REVERSAL.
031100     MOVE WK-ORIG-COUNT TO WK-SCAN-COUNT.
031200     PERFORM C307-COPY-ONE-ORIG-NODE THRU C307-COPY-ONE-ORIG-NODE-EX
031300        VARYING WK-T-SUB FROM 1 BY 1
031400        UNTIL WK-T-SUB > WK-ORIG-COUNT.
031500
031600     MOVE WK-I TO WK-REV-LO.
031700     MOVE WK-J TO WK-REV-HI.
031800     PERFORM C330-REVERSE-SEGMENT THRU C339-REVERSE-SEGMENT-EX
031900        UNTIL WK-REV-LO >= WK-REV-HI.
032000
032100     PERFORM C800-SCAN-TOUR-DISTANCE THRU C899-SCAN-TOUR-DISTANCE-EX.
032200
032300     IF WK-SCAN-DIST < WK-BEST-DIST
032400        MOVE WK-SCAN-COUNT TO WK-BEST-COUNT
032500        MOVE WK-SCAN-DIST TO WK-BEST-DIST
032600        PERFORM C325-COPY-ONE-SCAN-NODE THRU C325-COPY-ONE-SCAN-NODE-EX
032700           VARYING WK-T-SUB FROM 1 BY 1
032800           UNTIL WK-T-SUB > WK-SCAN-COUNT
032900        SET WK-2OPT-FOUND TO TRUE
033000     END-IF.
033100 C329-TRY-ONE-REVERSAL-EX.
033200     EXIT.
033300
033400 C325-COPY-ONE-SCAN-NODE.
033500     MOVE WK-SCAN-NODE (WK-T-SUB) TO WK-BEST-NODE (WK-T-SUB).
033600 C325-COPY-ONE-SCAN-NODE-EX.
033700     EXIT.
033800
033900 C330-REVERSE-SEGMENT.
034000     MOVE WK-SCAN-NODE (WK-REV-LO) TO WK-TMP-NODE.
034100     MOVE WK-SCAN-NODE (WK-REV-HI) TO WK-SCAN-NODE (WK-REV-LO).
034200     MOVE WK-TMP-NODE TO WK-SCAN-NODE (WK-REV-HI).
034300     ADD 1 TO WK-REV-LO.
034400     SUBTRACT 1 FROM WK-REV-HI.
034500 C339-REVERSE-SEGMENT-EX.
034600     EXIT.
034700
034800* ----------------------------------------------------------------
034900* C800 - SUM CACHED DISTANCE BETWEEN EVERY CONSECUTIVE PAIR IN
035000*        WK-SCAN-NODE/WK-SCAN-COUNT; ANY MISSING LEG MAKES THE
035100*        WHOLE TOUR "INFINITE" (UNUSABLE) PER BATCH RULE
035200* ----------------------------------------------------------------
035300 C800-SCAN-TOUR-DISTANCE.
035400     MOVE ZERO TO WK-SCAN-DIST.
035500     MOVE "N" TO WK-SCAN-INFINITE-SW.
035600     PERFORM C805-ADD-ONE-LEG-DIST THRU C805-ADD-ONE-LEG-DIST-EX
035700        VARYING WK-T-SUB FROM 1 BY 1
035800        UNTIL WK-T-SUB > WK-SCAN-COUNT - 1.
035900     IF WK-SCAN-INFINITE
036000        MOVE WK-SRP-INFINITY TO WK-SCAN-DIST
036100     END-IF.
036200 C899-SCAN-TOUR-DISTANCE-EX.
036300     EXIT.
036400
036500 C805-ADD-ONE-LEG-DIST.
036600     MOVE WK-SCAN-NODE (WK-T-SUB) TO WK-LOOKUP-FROM.
036700     MOVE WK-SCAN-NODE (WK-T-SUB + 1) TO WK-LOOKUP-TO.
036800     PERFORM C900-LOOKUP-PATH-DIST THRU C909-LOOKUP-PATH-DIST-EX.
036900     IF NOT WK-LOOKUP-REACHABLE
037000        SET WK-SCAN-INFINITE TO TRUE
037100     ELSE
037200        ADD WK-LOOKUP-DIST TO WK-SCAN-DIST
037300     END-IF.
037400 C805-ADD-ONE-LEG-DIST-EX.
037500     EXIT.
037600
037700* ----------------------------------------------------------------
037800* C900 - SCAN THE PATH CACHE FOR WK-LOOKUP-FROM/WK-LOOKUP-TO
037900* ----------------------------------------------------------------
038000 C900-LOOKUP-PATH-DIST.
038100     MOVE "N" TO WK-LOOKUP-REACH-SW.
038200     MOVE WK-SRP-INFINITY TO WK-LOOKUP-DIST.
038300     IF WK-LOOKUP-FROM = WK-LOOKUP-TO
038400        MOVE ZERO TO WK-LOOKUP-DIST
038500        SET WK-LOOKUP-REACHABLE TO TRUE
038600        GO TO C909-LOOKUP-PATH-DIST-EX
038700     END-IF.
038800     PERFORM C905-CHECK-ONE-PAIR THRU C905-CHECK-ONE-PAIR-EX
038900        VARYING WK-PAIR-SUB FROM 1 BY 1
039000        UNTIL WK-PAIR-SUB > WK-SRPP-COUNT.
039100 C909-LOOKUP-PATH-DIST-EX.
039200     EXIT.
039300
039400 C905-CHECK-ONE-PAIR.
039500     IF PC-FROM-NODE (WK-PAIR-SUB) = WK-LOOKUP-FROM
039600        AND PC-TO-NODE (WK-PAIR-SUB) = WK-LOOKUP-TO
039700        IF PC-REACHABLE (WK-PAIR-SUB)
039800           MOVE PC-DISTANCE (WK-PAIR-SUB) TO WK-LOOKUP-DIST
039900           SET WK-LOOKUP-REACHABLE TO TRUE
040000        END-IF
040100     END-IF.
040200 C905-CHECK-ONE-PAIR-EX.
040300     EXIT.
