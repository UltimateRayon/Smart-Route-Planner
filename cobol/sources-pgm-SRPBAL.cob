000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPBAL.
000600 AUTHOR.         T M P LOW KIM HOCK.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   14 FEB 1989.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : EVALUATES THE FLEET OF VEHICLE TOURS BUILT BY
001300*              SRPTSP (MAKESPAN, TOTAL DISTANCE, LONGEST/
001400*              SHORTEST RATIO) AND, WHEN THE FLEET IS OUT OF
001500*              BALANCE, MOVES STOPS ONE AT A TIME FROM THE
001600*              LONGEST ROUTE'S BUS TO THE SHORTEST ROUTE'S BUS,
001700*              RE-DRIVING SRPTSP AFTER EACH MOVE, UNTIL THE RUN
001800*              IS BALANCED OR A FIXED ITERATION CEILING IS HIT.
001900*-----------------------------------------------------------------
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------
002200* MOD.#   INIT    DATE        DESCRIPTION
002300* ------  ------  ----------  -----------------------------------
002400* SRP001  TMPLKH  14/02/1989  INITIAL VERSION - FLEET ROUTING
002500*                             BATCH REQUEST FRB-1989-002.
002600* SRP012  TMPLKH  19/08/1990  ZERO-ROUTE RUN ABENDED ON THE
002700*                             IMBALANCE-RATIO DIVIDE - NOW
002800*                             DEFINED AS A VACUOUSLY BALANCED
002900*                             1.00 PER THE DISPATCH OFFICE.
003000* SRP017  ACNDUS  06/09/1992  "SHORTEST" ROUTE PICK WAS TAKING
003100*                             THE TRUE RUNNING MINIMUM - CHANGED
003200*                             TO MATCH THE VALIDATED WORKSHEET
003300*                             RULE: LAST ROUTE SEEN THAT BEATS
003400*                             THE LONGEST ROUTE'S OWN DISTANCE,
003500*                             NOT A TRUE MINIMUM SCAN - TICKET
003600*                             FRB-1992-011, DO NOT "FIX" AGAIN.
003700* Y2K001  ACNDUS  02/11/1998  YEAR 2000 REVIEW - NO STORED DATES
003800*                             IN THIS PROGRAM.
003900* SRP021  ACNWSH  01/02/2021  ADDED THE 10-PASS REBALANCE CEILING
004000*                             (WAS UNBOUNDED - A BADLY SPLIT RUN
004100*                             ONCE CYCLED FOR OVER AN HOUR).
004200*                             SWITCHED TO THE SHARED WK-SRP-MAX-
004300*                             REBAL LIMIT WHEN SRPCMN SRP022
004400*                             PULLED IT OUT OF THIS PROGRAM AND
004500*                             TWO OTHERS THE SAME WEEK.
004600* SRP027  TMPLKH  19/07/2023  REBALANCE LOOP NOW STOPS THE
004700*                             MOMENT A PASS FAILS TO IMPROVE THE
004800*                             RATIO, KEEPING THE BEST ASSIGNMENT
004900*                             RATHER THAN THE LAST ONE TRIED.
005000*-----------------------------------------------------------------
005100 EJECT
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400*****************************************************************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS SRP-TRACE-SWITCH
006000                     ON  STATUS IS SRP-TRACE-ON
006100                     OFF STATUS IS SRP-TRACE-OFF.
006200
006300*****************************************************************
006400 DATA DIVISION.
006500*****************************************************************
006600 WORKING-STORAGE SECTION.
006700 01  FILLER                  PIC X(24) VALUE
006800     "** PROGRAM SRPBAL    **".
006900
007000 COPY SRPCMN.
007100 COPY SRPDTE.
007200
007300 01  WK-C-EVAL-AREA.
007400     05  WK-ROUTE-SUB            PIC 9(02) COMP VALUE ZERO.
007500     05  WK-LONG-SUB             PIC 9(02) COMP VALUE ZERO.
007600     05  WK-SHORT-SUB            PIC 9(02) COMP VALUE ZERO.
007700     05  WK-MAKESPAN             PIC S9(06)V9(02).
007800     05  WK-TOTAL-DISTANCE       PIC S9(07)V9(02).
007900     05  WK-MIN-DISTANCE         PIC S9(06)V9(02).
008000     05  WK-RATIO                PIC S9(04)V9(04).
008100     05  WK-RATIO-INFINITE-SW    PIC X(01) VALUE "N".
008200         88  WK-RATIO-IS-INF             VALUE "Y".
008300
008400 01  WK-C-BEST-SNAPSHOT.
008500     05  WK-BEST-RATIO           PIC S9(04)V9(04).
008600     05  WK-BEST-RATIO-INF-SW    PIC X(01) VALUE "N".
008700         88  WK-BEST-RATIO-IS-INF        VALUE "Y".
008800     05  WK-BEST-CLU-COUNT       PIC 9(02) COMP VALUE ZERO.
008900     05  WK-BEST-CLUSTERS.
009000         10  WK-BEST-CLU-ENTRY OCCURS 20 TIMES.
009100             15  WK-BEST-BUS-ID          PIC 9(02).
009200             15  WK-BEST-START-NODE      PIC X(10).
009300             15  WK-BEST-NODE-COUNT      PIC 9(03).
009400             15  WK-BEST-ASSIGNED-NODE OCCURS 100 TIMES
009500                                 PIC X(10).
009600
009700 01  WK-C-REBAL-CONTROL.
009800     05  WK-ITER-COUNT           PIC 9(02) COMP VALUE ZERO.
009900     05  WK-REBAL-DONE-SW        PIC X(01) VALUE "N".
010000         88  WK-REBAL-DONE               VALUE "Y".
010100     05  WK-MOVE-NODE            PIC X(10).
010200     05  WK-TARGET-SUB           PIC 9(03) COMP VALUE ZERO.
010300
010400 01  WK-C-MISC.
010500     05  WK-CLU-SUB              PIC 9(02) COMP VALUE ZERO.
010600     05  WK-MEMBER-SUB           PIC 9(03) COMP VALUE ZERO.
010700
010800 LINKAGE SECTION.
010900 COPY SRPJOBP.
011000 COPY SRPCLUR.
011100 COPY SRPPATH.
011200 COPY SRPRINF.
011300 COPY SRPBALR.
011400
011500 EJECT
011600*****************************************************************
011700 PROCEDURE DIVISION USING JOB-PARAMETERS-REC
011800                           WK-SRPC-AREA
011900                           WK-SRPP-AREA
012000                           WK-SRPR-AREA
012100                           WK-SRPB-REPORT.
012200*****************************************************************
012300 A000-MAIN-LOGIC.
012400     PERFORM B100-EVALUATE-FLEET THRU B199-EVALUATE-FLEET-EX.
012500
012600     MOVE WK-RATIO TO WK-BEST-RATIO.
012700     MOVE WK-RATIO-INFINITE-SW TO WK-BEST-RATIO-INF-SW.
012800     PERFORM B900-SNAPSHOT-CLUSTERS THRU B909-SNAPSHOT-CLUSTERS-EX.
012900
013000     MOVE ZERO TO WK-ITER-COUNT.
013100     MOVE "N" TO WK-REBAL-DONE-SW.
013200     IF NOT WK-RATIO-IS-INF
013300        AND WK-RATIO NOT > JP-IMBALANCE-MAX
013400        SET WK-REBAL-DONE TO TRUE
013500     END-IF.
013600
013700     PERFORM B300-REBALANCE-PASS THRU B399-REBALANCE-PASS-EX
013800        UNTIL WK-REBAL-DONE OR WK-ITER-COUNT >= WK-SRP-MAX-REBAL.
013900
014000     PERFORM B910-RESTORE-BEST-CLUSTERS
014100        THRU B919-RESTORE-BEST-CLUSTERS-EX.
014200     PERFORM B100-EVALUATE-FLEET THRU B199-EVALUATE-FLEET-EX.
014300
014400     PERFORM B400-BUILD-REPORT THRU B499-BUILD-REPORT-EX.
014500     GOBACK.
014600
014700* ----------------------------------------------------------------
014800* B100 - RE-SOLVE THE TOUR FOR EVERY CLUSTER AND COMPUTE THE
014900*        FLEET-WIDE MAKESPAN / TOTAL DISTANCE / IMBALANCE RATIO
015000* ----------------------------------------------------------------
015100 B100-EVALUATE-FLEET.
015200     CALL "SRPTSP" USING JOB-PARAMETERS-REC
015300                         WK-SRPC-AREA
015400                         WK-SRPP-AREA
015500                         WK-SRPR-AREA.
015600
015700     MOVE ZERO TO WK-MAKESPAN.
015800     MOVE ZERO TO WK-TOTAL-DISTANCE.
015900     MOVE WK-SRP-INFINITY TO WK-MIN-DISTANCE.
016000     MOVE "N" TO WK-RATIO-INFINITE-SW.
016100
016200     IF WK-SRPR-COUNT = ZERO
016300        MOVE 1.0000 TO WK-RATIO
016400        GO TO B199-EVALUATE-FLEET-EX
016500     END-IF.
016600
016700     PERFORM B105-ACCUMULATE-ONE-ROUTE THRU B105-ACCUMULATE-ONE-ROUTE-EX
016800        VARYING WK-ROUTE-SUB FROM 1 BY 1
016900        UNTIL WK-ROUTE-SUB > WK-SRPR-COUNT.
017000
017100     IF WK-MIN-DISTANCE = ZERO
017200        SET WK-RATIO-IS-INF TO TRUE
017300        MOVE ZERO TO WK-RATIO
017400     ELSE
017500        COMPUTE WK-RATIO ROUNDED = WK-MAKESPAN / WK-MIN-DISTANCE
017600     END-IF.
017700 B199-EVALUATE-FLEET-EX.
017800     EXIT.
017900
018000 B105-ACCUMULATE-ONE-ROUTE.
018100     ADD RI-TOTAL-DISTANCE (WK-ROUTE-SUB) TO WK-TOTAL-DISTANCE.
018200     IF RI-TOTAL-DISTANCE (WK-ROUTE-SUB) > WK-MAKESPAN
018300        MOVE RI-TOTAL-DISTANCE (WK-ROUTE-SUB) TO WK-MAKESPAN
018400     END-IF.
018500     IF RI-TOTAL-DISTANCE (WK-ROUTE-SUB) < WK-MIN-DISTANCE
018600        MOVE RI-TOTAL-DISTANCE (WK-ROUTE-SUB) TO WK-MIN-DISTANCE
018700     END-IF.
018800 B105-ACCUMULATE-ONE-ROUTE-EX.
018900     EXIT.
019000
019100* ----------------------------------------------------------------
019200* B300 - ONE REBALANCE PASS: MOVE ONE STOP FROM THE LONGEST ROUTE
019300*        TO THE "SHORTEST" ROUTE (PER SRP017 - LAST CLUSTER SEEN
019400*        THAT BEATS THE LONGEST ROUTE'S DISTANCE, NOT A TRUE
019500*        MINIMUM SCAN), RE-EVALUATE, AND KEEP THE MOVE ONLY IF
019600*        THE RATIO IMPROVED
019700* ----------------------------------------------------------------
019800 B300-REBALANCE-PASS.
019900     ADD 1 TO WK-ITER-COUNT.
020000     PERFORM C100-FIND-LONGEST-SHORTEST
020100        THRU C199-FIND-LONGEST-SHORTEST-EX.
020200
020300     IF WK-LONG-SUB = ZERO OR WK-SHORT-SUB = ZERO
020400        SET WK-REBAL-DONE TO TRUE
020500        GO TO B399-REBALANCE-PASS-EX
020600     END-IF.
020700
020800     IF CL-NODE-COUNT (WK-LONG-SUB) < 2
020900        SET WK-REBAL-DONE TO TRUE
021000        GO TO B399-REBALANCE-PASS-EX
021100     END-IF.
021200
021300     PERFORM C200-MOVE-ONE-STOP THRU C299-MOVE-ONE-STOP-EX.
021400     PERFORM B100-EVALUATE-FLEET THRU B199-EVALUATE-FLEET-EX.
021500
021600     IF (WK-BEST-RATIO-IS-INF AND NOT WK-RATIO-IS-INF)
021700        OR (NOT WK-RATIO-IS-INF AND NOT WK-BEST-RATIO-IS-INF
021800            AND WK-RATIO < WK-BEST-RATIO)
021900        MOVE WK-RATIO TO WK-BEST-RATIO
022000        MOVE WK-RATIO-INFINITE-SW TO WK-BEST-RATIO-INF-SW
022100        PERFORM B900-SNAPSHOT-CLUSTERS THRU B909-SNAPSHOT-CLUSTERS-EX
022200        IF NOT WK-RATIO-IS-INF AND WK-RATIO NOT > JP-IMBALANCE-MAX
022300           SET WK-REBAL-DONE TO TRUE
022400        END-IF
022500     ELSE
022600        SET WK-REBAL-DONE TO TRUE
022700     END-IF.
022800 B399-REBALANCE-PASS-EX.
022900     EXIT.
023000
023100* ----------------------------------------------------------------
023200* C100 - LOCATE THE LONGEST ROUTE, THEN SEPARATELY THE "SHORTEST"
023300*        ROUTE USING THE VALIDATED WORKSHEET RULE: THE LAST
023400*        CLUSTER ENCOUNTERED WHOSE DISTANCE IS LESS THAN THE
023500*        LONGEST ROUTE'S DISTANCE AT THE TIME IT IS EXAMINED
023600* ----------------------------------------------------------------
023700 C100-FIND-LONGEST-SHORTEST.
023800     MOVE ZERO TO WK-LONG-SUB.
023900     MOVE ZERO TO WK-MAKESPAN.
024000     PERFORM C105-CHECK-ONE-FOR-LONGEST
024100        THRU C105-CHECK-ONE-FOR-LONGEST-EX
024200        VARYING WK-ROUTE-SUB FROM 1 BY 1
024300        UNTIL WK-ROUTE-SUB > WK-SRPR-COUNT.
024400
024500     MOVE ZERO TO WK-SHORT-SUB.
024600     IF WK-LONG-SUB NOT = ZERO
024700        PERFORM C110-CHECK-ONE-FOR-SHORTEST
024800           THRU C110-CHECK-ONE-FOR-SHORTEST-EX
024900           VARYING WK-ROUTE-SUB FROM 1 BY 1
025000           UNTIL WK-ROUTE-SUB > WK-SRPR-COUNT
025100     END-IF.
025200 C199-FIND-LONGEST-SHORTEST-EX.
025300     EXIT.
025400
025500 C105-CHECK-ONE-FOR-LONGEST.
025600     IF RI-TOTAL-DISTANCE (WK-ROUTE-SUB) > WK-MAKESPAN
025700        MOVE RI-TOTAL-DISTANCE (WK-ROUTE-SUB) TO WK-MAKESPAN
025800        MOVE WK-ROUTE-SUB TO WK-LONG-SUB
025900     END-IF.
026000 C105-CHECK-ONE-FOR-LONGEST-EX.
026100     EXIT.
026200
026300 C110-CHECK-ONE-FOR-SHORTEST.
026400     IF WK-ROUTE-SUB NOT = WK-LONG-SUB
026500        IF RI-TOTAL-DISTANCE (WK-ROUTE-SUB) <
026600           RI-TOTAL-DISTANCE (WK-LONG-SUB)
026700           MOVE WK-ROUTE-SUB TO WK-SHORT-SUB
026800        END-IF
026900     END-IF.
027000 C110-CHECK-ONE-FOR-SHORTEST-EX.
027100     EXIT.
027200
027300* ----------------------------------------------------------------
027400* C200 - REMOVE THE FIRST ASSIGNED NODE (IN ASSIGNED ORDER) FROM
027500*        THE LONGEST ROUTE'S CLUSTER AND APPEND IT TO THE
027600*        SHORTEST ROUTE'S CLUSTER
027700* ----------------------------------------------------------------
027800 C200-MOVE-ONE-STOP.
027900     PERFORM C205-CHECK-ONE-CLUSTER-FOR-LONG
028000        THRU C205-CHECK-ONE-CLUSTER-FOR-LONG-EX
028100        VARYING WK-CLU-SUB FROM 1 BY 1
028200        UNTIL WK-CLU-SUB > WK-SRPC-COUNT.
028300
028400     MOVE CL-ASSIGNED-NODE (WK-TARGET-SUB, 1) TO WK-MOVE-NODE.
028500     PERFORM C210-SHIFT-ONE-MEMBER-DOWN
028600        THRU C210-SHIFT-ONE-MEMBER-DOWN-EX
028700        VARYING WK-MEMBER-SUB FROM 1 BY 1
028800        UNTIL WK-MEMBER-SUB >= CL-NODE-COUNT (WK-TARGET-SUB).
028900     SUBTRACT 1 FROM CL-NODE-COUNT (WK-TARGET-SUB).
029000
029100     PERFORM C215-CHECK-ONE-CLUSTER-FOR-SHORT
029200        THRU C215-CHECK-ONE-CLUSTER-FOR-SHORT-EX
029300        VARYING WK-CLU-SUB FROM 1 BY 1
029400        UNTIL WK-CLU-SUB > WK-SRPC-COUNT.
029500 C299-MOVE-ONE-STOP-EX.
029600     EXIT.
029700
029800 C205-CHECK-ONE-CLUSTER-FOR-LONG.
029900     IF CL-BUS-ID (WK-CLU-SUB) = RI-BUS-ID (WK-LONG-SUB)
030000        MOVE WK-CLU-SUB TO WK-TARGET-SUB
030100     END-IF.
030200 C205-CHECK-ONE-CLUSTER-FOR-LONG-EX.
030300     EXIT.
030400
030500 C210-SHIFT-ONE-MEMBER-DOWN.
030600     MOVE CL-ASSIGNED-NODE (WK-TARGET-SUB, WK-MEMBER-SUB + 1)
030700        TO CL-ASSIGNED-NODE (WK-TARGET-SUB, WK-MEMBER-SUB).
030800 C210-SHIFT-ONE-MEMBER-DOWN-EX.
030900     EXIT.
031000
031100 C215-CHECK-ONE-CLUSTER-FOR-SHORT.
031200     IF CL-BUS-ID (WK-CLU-SUB) = RI-BUS-ID (WK-SHORT-SUB)
031300        ADD 1 TO CL-NODE-COUNT (WK-CLU-SUB)
031400        MOVE WK-MOVE-NODE TO
031500           CL-ASSIGNED-NODE (WK-CLU-SUB, CL-NODE-COUNT (WK-CLU-SUB))
031600     END-IF.
031700 C215-CHECK-ONE-CLUSTER-FOR-SHORT-EX.
031800     EXIT.
031900
032000* ----------------------------------------------------------------
032100* B900/B910 - SNAPSHOT AND RESTORE THE CLUSTER TABLE, SO THE BEST
032200*             ASSIGNMENT FOUND SURVIVES A REBALANCE PASS THAT
032300*             MAKES THINGS WORSE
032400* ----------------------------------------------------------------
032500 B900-SNAPSHOT-CLUSTERS.
032600     MOVE WK-SRPC-COUNT TO WK-BEST-CLU-COUNT.
032700     PERFORM B905-SNAPSHOT-ONE-CLUSTER
032800        THRU B905-SNAPSHOT-ONE-CLUSTER-EX
032900        VARYING WK-CLU-SUB FROM 1 BY 1
033000        UNTIL WK-CLU-SUB > WK-SRPC-COUNT.
033100 B909-SNAPSHOT-CLUSTERS-EX.
033200     EXIT.
033300
033400 B905-SNAPSHOT-ONE-CLUSTER.
033500     MOVE CL-BUS-ID (WK-CLU-SUB) TO WK-BEST-BUS-ID (WK-CLU-SUB).
033600     MOVE CL-START-NODE (WK-CLU-SUB)
033700        TO WK-BEST-START-NODE (WK-CLU-SUB).
033800     MOVE CL-NODE-COUNT (WK-CLU-SUB)
033900        TO WK-BEST-NODE-COUNT (WK-CLU-SUB).
034000     PERFORM B906-SNAPSHOT-ONE-MEMBER
034100        THRU B906-SNAPSHOT-ONE-MEMBER-EX
034200        VARYING WK-MEMBER-SUB FROM 1 BY 1
034300        UNTIL WK-MEMBER-SUB > CL-NODE-COUNT (WK-CLU-SUB).
034400 B905-SNAPSHOT-ONE-CLUSTER-EX.
034500     EXIT.
034600
034700 B906-SNAPSHOT-ONE-MEMBER.
034800     MOVE CL-ASSIGNED-NODE (WK-CLU-SUB, WK-MEMBER-SUB)
034900        TO WK-BEST-ASSIGNED-NODE (WK-CLU-SUB, WK-MEMBER-SUB).
035000 B906-SNAPSHOT-ONE-MEMBER-EX.
035100     EXIT.
035200
035300 B910-RESTORE-BEST-CLUSTERS.
035400     MOVE WK-BEST-CLU-COUNT TO WK-SRPC-COUNT.
035500     PERFORM B915-RESTORE-ONE-CLUSTER
035600        THRU B915-RESTORE-ONE-CLUSTER-EX
035700        VARYING WK-CLU-SUB FROM 1 BY 1
035800        UNTIL WK-CLU-SUB > WK-BEST-CLU-COUNT.
035900 B919-RESTORE-BEST-CLUSTERS-EX.
036000     EXIT.
036100
036200 B915-RESTORE-ONE-CLUSTER.
036300     MOVE WK-BEST-BUS-ID (WK-CLU-SUB) TO CL-BUS-ID (WK-CLU-SUB).
036400     MOVE WK-BEST-START-NODE (WK-CLU-SUB)
036500        TO CL-START-NODE (WK-CLU-SUB).
036600     MOVE WK-BEST-NODE-COUNT (WK-CLU-SUB)
036700        TO CL-NODE-COUNT (WK-CLU-SUB).
036800     PERFORM B916-RESTORE-ONE-MEMBER
036900        THRU B916-RESTORE-ONE-MEMBER-EX
037000        VARYING WK-MEMBER-SUB FROM 1 BY 1
037100        UNTIL WK-MEMBER-SUB > WK-BEST-NODE-COUNT (WK-CLU-SUB).
037200 B915-RESTORE-ONE-CLUSTER-EX.
037300     EXIT.
037400
037500 B916-RESTORE-ONE-MEMBER.
037600     MOVE WK-BEST-ASSIGNED-NODE (WK-CLU-SUB, WK-MEMBER-SUB)
037700        TO CL-ASSIGNED-NODE (WK-CLU-SUB, WK-MEMBER-SUB).
037800 B916-RESTORE-ONE-MEMBER-EX.
037900     EXIT.
038000
038100* ----------------------------------------------------------------
038200* B400 - BUILD THE FLEET BALANCE REPORT AREA FROM THE BEST
038300*        ASSIGNMENT'S FLEET METRICS
038400* ----------------------------------------------------------------
038500 B400-BUILD-REPORT.
038600     MOVE WK-MAKESPAN TO WK-SRPB-MAKESPAN.
038700     MOVE WK-TOTAL-DISTANCE TO WK-SRPB-TOTAL-DISTANCE.
038800     MOVE WK-RATIO TO WK-SRPB-IMBALANCE-RATIO.
038900     MOVE WK-RATIO-INFINITE-SW TO WK-SRPB-RATIO-INFINITE.
039000     MOVE WK-ITER-COUNT TO WK-SRPB-ITERATIONS-USED.
039100     IF NOT WK-RATIO-IS-INF AND WK-RATIO NOT > JP-IMBALANCE-MAX
039200        MOVE "BALANCED" TO WK-SRPB-STATUS
039300     ELSE
039400        MOVE "IMBALANCED" TO WK-SRPB-STATUS
039500     END-IF.
039600 B499-BUILD-REPORT-EX.
039700     EXIT.
