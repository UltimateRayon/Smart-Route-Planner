000100*****************************************************************
000200* SRPBALR.cpybk
000300* FLEET BALANCE REPORT AREA - BUILT BY SRPBAL, PRINTED BY SRPRPT.
000400* HOLDS THE TWO CONTROL TOTALS (MAKESPAN, TOTAL DISTANCE) PLUS
000500* THE IMBALANCE RATIO AND BALANCED/IMBALANCED STATUS.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001000*****************************************************************
001100
001200 01  WK-SRPB-REPORT.
001300     05  WK-SRPB-MAKESPAN        PIC S9(06)V9(02).
001400     05  WK-SRPB-TOTAL-DISTANCE  PIC S9(07)V9(02).
001500     05  WK-SRPB-IMBALANCE-RATIO PIC S9(04)V9(04).
001600     05  WK-SRPB-RATIO-INFINITE  PIC X(01) VALUE "N".
001700         88  WK-SRPB-RATIO-IS-INF        VALUE "Y".
001800     05  WK-SRPB-STATUS          PIC X(10).
001900     05  WK-SRPB-ITERATIONS-USED PIC 9(02) COMP.
002000     05  FILLER                  PIC X(08).
