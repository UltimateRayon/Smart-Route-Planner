000100*****************************************************************
000200* SRPCMN.cpybk
000300* COMMON WORK AREA FOR THE SMART ROUTE PLANNER (SRP) NIGHTLY
000400* FLEET ROUTING BATCH.  COPIED INTO EVERY SRPxxxx PROGRAM SO
000500* THE WHOLE SUITE SHARES ONE SET OF FILE-STATUS CONDITION
000600* NAMES AND ONE SET OF TABLE-SIZE LIMITS.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* SRP001 09/03/2019 TMPKYN  INITIAL VERSION - FLEET ROUTING
001100*                            BATCH REQUEST FRB-2019-014
001200* SRP014 22/11/2019 ACNWSH  RAISE WK-SRP-MAX-STOPS FROM 30 TO 50
001300*                            AFTER DEPOT-B OVERFLOW ON RUN 1142
001400* SRP022 06/02/2021 TMPLKH  ADD WK-SRP-MAX-REBAL - REBALANCE
001500*                            LOOP WAS HARD-CODED AT 10 IN-LINE
001600*                            IN THREE PROGRAMS, PULLED OUT HERE
001700*****************************************************************
001800
001900 01  WK-SRP-FILE-STATUS         PIC X(02).
002000     88  WK-SRP-SUCCESSFUL               VALUE "00".
002100     88  WK-SRP-END-OF-FILE              VALUE "10".
002200     88  WK-SRP-RECORD-NOT-FOUND         VALUE "23".
002300
002400* ---------------- TABLE SIZE LIMITS (SEE SRP014) ---------------
002500 01  WK-SRP-LIMITS.
002600     05  WK-SRP-MAX-VERTICES     PIC 9(05) COMP VALUE 300.
002700     05  WK-SRP-MAX-EDGES        PIC 9(05) COMP VALUE 600.
002800     05  WK-SRP-MAX-STOPS        PIC 9(03) COMP VALUE 50.
002900     05  WK-SRP-MAX-NODES        PIC 9(03) COMP VALUE 51.
003000     05  WK-SRP-MAX-BUSES        PIC 9(02) COMP VALUE 20.
003100     05  WK-SRP-MAX-HOPS         PIC 9(03) COMP VALUE 50.
003200     05  WK-SRP-MAX-TOUR         PIC 9(03) COMP VALUE 102.
003300     05  WK-SRP-MAX-REBAL        PIC 9(02) COMP VALUE 10.
003400     05  WK-SRP-INFINITY         PIC S9(06)V9(02) COMP-3
003500                                    VALUE 999999.99.
003600
003700* ---------------- SHOP-STANDARD ABEND SWITCH --------------------
003800 01  WK-SRP-ABEND-SW             PIC X(01) VALUE "N".
003900     88  WK-SRP-ABEND                    VALUE "Y".
004000 01  WK-SRP-ABEND-MSG            PIC X(60) VALUE SPACES.
