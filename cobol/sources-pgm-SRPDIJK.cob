000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPDIJK.
000600 AUTHOR.         R SUBRAMANIAM.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   19 SEP 1986.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : BUILDS THE ALL-PAIRS SHORTEST PATH CACHE OVER THE
001300*              "NODES OF INTEREST" (THE DEPOT PLUS EVERY
001400*              MANDATORY STOP) FOR ONE HOUR OF THE DAY.  FOR
001500*              EACH NODE OF INTEREST IN TURN, RUNS A CLASSIC
001600*              ARRAY-SCAN DIJKSTRA OVER THE FULL ROAD NETWORK
001700*              (THE SHORTEST PATH BETWEEN TWO STOPS OFTEN PASSES
001800*              THROUGH A NON-STOP JUNCTION), USING TRAFFIC-
001900*              ADJUSTED EDGE WEIGHT FOR JOB-HOUR, AND STOPS
002000*              WORKING ONCE EVERY LATER NODE OF INTEREST HAS
002100*              BEEN POPPED.  STORES BOTH DIRECTIONS OF EACH PAIR
002200*              (THE REVERSE LEG IS NEVER RE-SOLVED, ONLY WRITTEN
002300*              BACKWARDS).
002400*-----------------------------------------------------------------
002500* HISTORY OF MODIFICATION:
002600*-----------------------------------------------------------------
002700* MOD.#   INIT    DATE        DESCRIPTION
002800* ------  ------  ----------  -----------------------------------
002900* SRP001  WEEBH   19/09/1986  INITIAL VERSION - FLEET ROUTING
003000*                             BATCH REQUEST FRB-1986-009.
003100* SRP007  WEEBH   03/02/1987  ADDED EARLY EXIT ONCE EVERY LATER
003200*                             NODE OF INTEREST HAS BEEN POPPED -
003300*                             WAS RUNNING DIJKSTRA TO EXHAUSTION
003400*                             ON EVERY SOURCE, SLOW ON THE GRID
003500*                             MAP (RUN ID GRID-04).
003600* SRP012  LIMKS   25/07/1989  FIXED TIE-BREAK - A STALE QUEUE
003700*                             ENTRY FOR AN ALREADY-VISITED NODE
003800*                             WAS BEING RELAXED AGAIN AND
003900*                             OCCASIONALLY BEAT THE REAL SHORTEST
004000*                             DISTANCE BY A FRACTION OF A KM.
004100* Y2K001  LIMKS   11/11/1998  YEAR 2000 REVIEW - NO STORED DATES
004200*                             IN THIS PROGRAM, PATH CACHE IS
004300*                             REBUILT EVERY RUN.
004400* SRP013  ACNWSH  02/03/2000  JOB-HOUR WAS AN UNCHECKED SUBSCRIPT
004500*                             INTO THE TRAFFIC ARRAY - AN HOUR OF
004600*                             24 FROM JOBPARM BLEW THE SUBSCRIPT,
004700*                             NOW VALIDATED BEFORE USE.
004800* SRP019  TMPLKH  09/12/2020  PC-HOP-NODE / MAX-HOPS RAISED TO 50,
004900*                             SEE SRPPATH SRP019.
005000* SRP024  ACNRJR  30/08/2022  REWORKED NEIGHBOR SCAN TO USE THE
005100*                             SPLIT SRPVTAB/SRPETAB LINKAGE BOOKS.
005200*-----------------------------------------------------------------
005300 EJECT
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600*****************************************************************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS SRP-TRACE-SWITCH
006200                     ON  STATUS IS SRP-TRACE-ON
006300                     OFF STATUS IS SRP-TRACE-OFF.
006400
006500*****************************************************************
006600 DATA DIVISION.
006700*****************************************************************
006800 WORKING-STORAGE SECTION.
006900 01  FILLER                  PIC X(24) VALUE
007000     "** PROGRAM SRPDIJK   **".
007100
007200 COPY SRPCMN.
007300 COPY SRPDTE.
007400
007500 01  WK-C-DIJKSTRA-WORK.
007600     05  WK-SRC-NOI-SUB          PIC 9(03) COMP VALUE ZERO.
007700     05  WK-TGT-NOI-SUB          PIC 9(03) COMP VALUE ZERO.
007800     05  WK-SRC-VX-IX            PIC 9(05) COMP VALUE ZERO.
007900     05  WK-TGT-VX-IX            PIC 9(05) COMP VALUE ZERO.
008000     05  WK-U-IX                 PIC 9(05) COMP VALUE ZERO.
008100     05  WK-V-IX                 PIC 9(05) COMP VALUE ZERO.
008200     05  WK-BEST-DIST            PIC S9(06)V9(02).
008300     05  WK-NEW-DIST             PIC S9(06)V9(02).
008400     05  WK-EFF-WEIGHT           PIC S9(06)V9(02).
008500     05  WK-HOUR-SUB             PIC 9(02) COMP VALUE ZERO.
008600     05  WK-TARGETS-REMAINING    PIC 9(03) COMP VALUE ZERO.
008700     05  WK-EDGE-SUB             PIC 9(05) COMP VALUE ZERO.
008800     05  WK-HOP-SUB              PIC 9(03) COMP VALUE ZERO.
008900     05  WK-HOP-SUB-2            PIC 9(03) COMP VALUE ZERO.
009000     05  WK-WALK-IX              PIC 9(05) COMP VALUE ZERO.
009100     05  WK-PAIR-SUB             PIC 9(05) COMP VALUE ZERO.
009200     05  WK-FOUND-MIN-SW         PIC X(01) VALUE "N".
009300         88  WK-FOUND-MIN                VALUE "Y".
009400     05  WK-TARGET-HIT-SW        PIC X(01) VALUE "N".
009500         88  WK-TARGET-HIT                VALUE "Y".
009600     05  WK-WALK-DONE-SW          PIC X(01) VALUE "N".
009700         88  WK-WALK-DONE                 VALUE "Y".
009800     05  WK-SOURCE-DONE-SW        PIC X(01) VALUE "N".
009900         88  WK-SOURCE-DONE               VALUE "Y".
010000     05  FILLER                  PIC X(04).
010100
010200* ---- PER-VERTEX SCRATCH, REBUILT FOR EVERY SOURCE (SRP024) -----
010300 01  WK-C-VERTEX-SCRATCH.
010400     05  WK-DIST-ENTRY OCCURS 300 TIMES
010500                                 PIC S9(06)V9(02).
010600     05  WK-VISITED-SW-TABLE OCCURS 300 TIMES
010700                                 PIC X(01).
010800         88  WK-VISITED                  VALUE "Y".
010900     05  WK-PARENT-IX-TABLE OCCURS 300 TIMES
011000                                 PIC 9(05) COMP.
011100     05  WK-NOI-HIT-SW-TABLE OCCURS 51 TIMES
011200                                 PIC X(01).
011300         88  WK-NOI-HIT                   VALUE "Y".
011400
011500* ---- HOP LIST SCRATCH FOR PATH RECONSTRUCTION ------------------
011600 01  WK-C-HOP-SCRATCH.
011700     05  WK-HOP-COUNT-WORK       PIC 9(03) COMP VALUE ZERO.
011800     05  WK-HOP-NODE-WORK OCCURS 50 TIMES
011900                                 PIC X(10).
012000     05  FILLER                  PIC X(04).
012100
012200 LINKAGE SECTION.
012300 COPY SRPJOBP.
012400 COPY SRPVTAB.
012500 COPY SRPETAB.
012600 COPY SRPSTAB.
012700 COPY SRPPATH.
012800
012900 EJECT
013000*****************************************************************
013100 PROCEDURE DIVISION USING JOB-PARAMETERS-REC
013200                           WK-SRPV-AREA
013300                           WK-SRPE-AREA
013400                           WK-SRPS-AREA
013500                           WK-SRPP-AREA.
013600*****************************************************************
013700 A000-MAIN-LOGIC.
013800     MOVE "N" TO WK-SRP-ABEND-SW.
013900     MOVE SPACES TO WK-SRP-ABEND-MSG.
014000     MOVE ZERO TO WK-SRPP-COUNT.
014100     MOVE JP-HOUR TO WK-HOUR-SUB.
014200     ADD 1 TO WK-HOUR-SUB.
014300     IF WK-HOUR-SUB < 1 OR WK-HOUR-SUB > 24
014400        MOVE "Y" TO WK-SRP-ABEND-SW
014500        MOVE "SRPDIJK - JOB-HOUR OUT OF RANGE 00-23" TO
014600           WK-SRP-ABEND-MSG
014700        GO TO Z900-ABEND
014800     END-IF.
014900
015000     PERFORM B100-SOLVE-ONE-SOURCE THRU B199-SOLVE-ONE-SOURCE-EX
015100        VARYING WK-SRC-NOI-SUB FROM 1 BY 1
015200        UNTIL WK-SRC-NOI-SUB >= WK-SRPS-NODE-COUNT.
015300
015400     GOBACK.
015500
015600* ----------------------------------------------------------------
015700* B100 - RUN DIJKSTRA FROM ONE SOURCE NODE OF INTEREST AND
015800*        HARVEST EVERY LATER NODE OF INTEREST AS IT IS POPPED
015900* ----------------------------------------------------------------
016000 B100-SOLVE-ONE-SOURCE.
016100     PERFORM C100-INIT-SCRATCH THRU C199-INIT-SCRATCH-EX.
016200     PERFORM C200-FIND-VERTEX-INDEX THRU C299-FIND-VERTEX-INDEX-EX.
016300     MOVE WK-V-IX TO WK-SRC-VX-IX.
016400     MOVE ZERO TO WK-DIST-ENTRY (WK-SRC-VX-IX).
016500
016600     COMPUTE WK-TARGETS-REMAINING =
016700        WK-SRPS-NODE-COUNT - WK-SRC-NOI-SUB.
016800
016900     MOVE "N" TO WK-SOURCE-DONE-SW.
017000     PERFORM B110-DIJKSTRA-STEP THRU B119-DIJKSTRA-STEP-EX
017100        UNTIL WK-SOURCE-DONE.
017200 B199-SOLVE-ONE-SOURCE-EX.
017300     EXIT.
017400
017500 B110-DIJKSTRA-STEP.
017600     IF WK-TARGETS-REMAINING = 0
017700        SET WK-SOURCE-DONE TO TRUE
017800        GO TO B119-DIJKSTRA-STEP-EX
017900     END-IF.
018000
018100     PERFORM C300-FIND-MIN-UNVISITED THRU C399-FIND-MIN-UNVISITED-EX.
018200     IF NOT WK-FOUND-MIN
018300* NO MORE REACHABLE VERTICES - EVERY STILL-PENDING TARGET IS
018400* UNREACHABLE FROM THIS SOURCE, RECORD THEM AS SUCH.
018500        PERFORM C600-FLUSH-UNREACHABLE THRU C699-FLUSH-UNREACHABLE-EX
018600        SET WK-SOURCE-DONE TO TRUE
018700        GO TO B119-DIJKSTRA-STEP-EX
018800     END-IF.
018900
019000     SET WK-VISITED (WK-U-IX) TO TRUE.
019100
019200     PERFORM C400-CHECK-TARGET-HIT THRU C499-CHECK-TARGET-HIT-EX.
019300     IF WK-TARGET-HIT
019400        SUBTRACT 1 FROM WK-TARGETS-REMAINING
019500     END-IF.
019600     IF WK-TARGETS-REMAINING = 0
019700        SET WK-SOURCE-DONE TO TRUE
019800        GO TO B119-DIJKSTRA-STEP-EX
019900     END-IF.
020000
020100     PERFORM C500-RELAX-NEIGHBORS THRU C599-RELAX-NEIGHBORS-EX.
020200 B119-DIJKSTRA-STEP-EX.
020300     EXIT.
020400
020500* ----------------------------------------------------------------
020600* C100 - RESET PER-SOURCE DISTANCE/VISITED/PARENT SCRATCH
020700* ----------------------------------------------------------------
020800 C100-INIT-SCRATCH.
020900     PERFORM C105-INIT-ONE-VERTEX THRU C105-INIT-ONE-VERTEX-EX
021000        VARYING WK-V-IX FROM 1 BY 1
021100        UNTIL WK-V-IX > WK-SRPV-COUNT.
021200     PERFORM C106-INIT-ONE-NOI-HIT THRU C106-INIT-ONE-NOI-HIT-EX
021300        VARYING WK-TGT-NOI-SUB FROM 1 BY 1
021400        UNTIL WK-TGT-NOI-SUB > WK-SRPS-NODE-COUNT.
021500 C199-INIT-SCRATCH-EX.
021600     EXIT.
021700
021800 C105-INIT-ONE-VERTEX.
021900     MOVE WK-SRP-INFINITY TO WK-DIST-ENTRY (WK-V-IX).
022000     MOVE "N" TO WK-VISITED-SW-TABLE (WK-V-IX).
022100     MOVE ZERO TO WK-PARENT-IX-TABLE (WK-V-IX).
022200 C105-INIT-ONE-VERTEX-EX.
022300     EXIT.
022400
022500 C106-INIT-ONE-NOI-HIT.
022600     MOVE "N" TO WK-NOI-HIT-SW-TABLE (WK-TGT-NOI-SUB).
022700 C106-INIT-ONE-NOI-HIT-EX.
022800     EXIT.
022900
023000* ----------------------------------------------------------------
023100* C200 - LOCATE THE VERTEX-TABLE INDEX OF THE CURRENT SOURCE
023200*        NODE OF INTEREST (WK-V-IX RETURNED TO CALLER)
023300* ----------------------------------------------------------------
023400 C200-FIND-VERTEX-INDEX.
023500     MOVE ZERO TO WK-V-IX.
023600     PERFORM C205-CHECK-ONE-VERTEX-ID THRU C205-CHECK-ONE-VERTEX-ID-EX
023700        VARYING WK-WALK-IX FROM 1 BY 1
023800        UNTIL WK-WALK-IX > WK-SRPV-COUNT.
023900 C299-FIND-VERTEX-INDEX-EX.
024000     EXIT.
024100
024200 C205-CHECK-ONE-VERTEX-ID.
024300     IF WK-SRPV-ID (WK-WALK-IX) =
024400           WK-SRPS-NOI-NODE (WK-SRC-NOI-SUB)
024500        MOVE WK-WALK-IX TO WK-V-IX
024600     END-IF.
024700 C205-CHECK-ONE-VERTEX-ID-EX.
024800     EXIT.
024900
025000* ----------------------------------------------------------------
025100* C300 - SCAN ALL VERTICES FOR THE LOWEST-DISTANCE UNVISITED ONE
025200*        (NO INDEXED PRIORITY QUEUE IN THIS SHOP - A PLAIN SCAN)
025300* ----------------------------------------------------------------
025400 C300-FIND-MIN-UNVISITED.
025500     MOVE "N" TO WK-FOUND-MIN-SW.
025600     MOVE WK-SRP-INFINITY TO WK-BEST-DIST.
025700     PERFORM C305-CHECK-ONE-CANDIDATE THRU C305-CHECK-ONE-CANDIDATE-EX
025800        VARYING WK-WALK-IX FROM 1 BY 1
025900        UNTIL WK-WALK-IX > WK-SRPV-COUNT.
026000 C399-FIND-MIN-UNVISITED-EX.
026100     EXIT.
026200
026300 C305-CHECK-ONE-CANDIDATE.
026400     IF NOT WK-VISITED (WK-WALK-IX)
026500        AND WK-DIST-ENTRY (WK-WALK-IX) < WK-BEST-DIST
026600        MOVE WK-DIST-ENTRY (WK-WALK-IX) TO WK-BEST-DIST
026700        MOVE WK-WALK-IX TO WK-U-IX
026800        SET WK-FOUND-MIN TO TRUE
026900     END-IF.
027000 C305-CHECK-ONE-CANDIDATE-EX.
027100     EXIT.
027200
027300* ----------------------------------------------------------------
027400* C400 - WHEN THE JUST-POPPED VERTEX IS A STILL-PENDING LATER
027500*        NODE OF INTEREST, RECONSTRUCT AND STORE ITS PATH PAIR
027600* ----------------------------------------------------------------
027700 C400-CHECK-TARGET-HIT.
027800     MOVE "N" TO WK-TARGET-HIT-SW.
027900     PERFORM C405-CHECK-ONE-TARGET THRU C405-CHECK-ONE-TARGET-EX
028000        VARYING WK-TGT-NOI-SUB FROM WK-SRC-NOI-SUB BY 1
028100        UNTIL WK-TGT-NOI-SUB > WK-SRPS-NODE-COUNT.
028200 C499-CHECK-TARGET-HIT-EX.
028300     EXIT.
028400
028500 C405-CHECK-ONE-TARGET.
028600     IF WK-TGT-NOI-SUB > WK-SRC-NOI-SUB
028700        AND NOT WK-NOI-HIT (WK-TGT-NOI-SUB)
028800        IF WK-SRPS-NOI-NODE (WK-TGT-NOI-SUB) =
028900              WK-SRPV-ID (WK-U-IX)
029000           SET WK-NOI-HIT (WK-TGT-NOI-SUB) TO TRUE
029100           SET WK-TARGET-HIT TO TRUE
029200           MOVE WK-U-IX TO WK-TGT-VX-IX
029300           PERFORM C410-BUILD-AND-STORE-PATH
029400              THRU C419-BUILD-AND-STORE-PATH-EX
029500        END-IF
029600     END-IF.
029700 C405-CHECK-ONE-TARGET-EX.
029800     EXIT.
029900
030000 C410-BUILD-AND-STORE-PATH.
030100     MOVE ZERO TO WK-HOP-COUNT-WORK.
030200     MOVE WK-TGT-VX-IX TO WK-WALK-IX.
030300     MOVE "N" TO WK-WALK-DONE-SW.
030400* WALK BACKWARDS FROM TARGET TO SOURCE VIA PARENT POINTERS,
030500* COLLECTING HOPS IN REVERSE (TARGET-TO-SOURCE) ORDER.
030600     PERFORM C411-WALK-BACK-STEP THRU C411-WALK-BACK-STEP-EX
030700        UNTIL WK-WALK-DONE.
030800
030900     PERFORM C420-STORE-ONE-DIRECTION THRU C429-STORE-ONE-DIRECTION-EX.
031000 C419-BUILD-AND-STORE-PATH-EX.
031100     EXIT.
031200
031300 C411-WALK-BACK-STEP.
031400     ADD 1 TO WK-HOP-COUNT-WORK.
031500     MOVE WK-SRPV-ID (WK-WALK-IX)
031600        TO WK-HOP-NODE-WORK (WK-HOP-COUNT-WORK).
031700     IF WK-WALK-IX = WK-SRC-VX-IX
031800        SET WK-WALK-DONE TO TRUE
031900     ELSE
032000        MOVE WK-PARENT-IX-TABLE (WK-WALK-IX) TO WK-WALK-IX
032100     END-IF.
032200 C411-WALK-BACK-STEP-EX.
032300     EXIT.
032400
032500* ----------------------------------------------------------------
032600* C420 - STORE PATH-CACHE-ENTRY (I,J) FORWARD AND (J,I) BACKWARD
032700*        FROM THE REVERSE-ORDER HOP LIST BUILT BY C410 - THE
032800*        REVERSE LEG IS NEVER RE-SOLVED, ONLY WRITTEN BACKWARDS.
032900* ----------------------------------------------------------------
033000 C420-STORE-ONE-DIRECTION.
033100     ADD 1 TO WK-SRPP-COUNT GIVING WK-PAIR-SUB.
033200     MOVE WK-PAIR-SUB TO WK-SRPP-COUNT.
033300     MOVE WK-SRPS-NOI-NODE (WK-SRC-NOI-SUB)
033400        TO PC-FROM-NODE (WK-PAIR-SUB).
033500     MOVE WK-SRPS-NOI-NODE (WK-TGT-NOI-SUB)
033600        TO PC-TO-NODE (WK-PAIR-SUB).
033700     MOVE WK-DIST-ENTRY (WK-TGT-VX-IX)
033800        TO PC-DISTANCE (WK-PAIR-SUB).
033900     SET PC-REACHABLE (WK-PAIR-SUB) TO TRUE.
034000     MOVE WK-HOP-COUNT-WORK TO PC-HOP-COUNT (WK-PAIR-SUB).
034100     PERFORM C425-STORE-ONE-FWD-HOP THRU C425-STORE-ONE-FWD-HOP-EX
034200        VARYING WK-HOP-SUB FROM 1 BY 1
034300        UNTIL WK-HOP-SUB > WK-HOP-COUNT-WORK.
034400
034500     ADD 1 TO WK-SRPP-COUNT GIVING WK-PAIR-SUB.
034600     MOVE WK-PAIR-SUB TO WK-SRPP-COUNT.
034700     MOVE WK-SRPS-NOI-NODE (WK-TGT-NOI-SUB)
034800        TO PC-FROM-NODE (WK-PAIR-SUB).
034900     MOVE WK-SRPS-NOI-NODE (WK-SRC-NOI-SUB)
035000        TO PC-TO-NODE (WK-PAIR-SUB).
035100     MOVE WK-DIST-ENTRY (WK-TGT-VX-IX)
035200        TO PC-DISTANCE (WK-PAIR-SUB).
035300     SET PC-REACHABLE (WK-PAIR-SUB) TO TRUE.
035400     MOVE WK-HOP-COUNT-WORK TO PC-HOP-COUNT (WK-PAIR-SUB).
035500     PERFORM C426-STORE-ONE-REV-HOP THRU C426-STORE-ONE-REV-HOP-EX
035600        VARYING WK-HOP-SUB FROM 1 BY 1
035700        UNTIL WK-HOP-SUB > WK-HOP-COUNT-WORK.
035800 C429-STORE-ONE-DIRECTION-EX.
035900     EXIT.
036000
036100 C425-STORE-ONE-FWD-HOP.
036200     COMPUTE WK-HOP-SUB-2 =
036300        WK-HOP-COUNT-WORK - WK-HOP-SUB + 1.
036400     MOVE WK-HOP-NODE-WORK (WK-HOP-SUB-2)
036500        TO PC-HOP-NODE (WK-PAIR-SUB, WK-HOP-SUB).
036600 C425-STORE-ONE-FWD-HOP-EX.
036700     EXIT.
036800
036900 C426-STORE-ONE-REV-HOP.
037000     MOVE WK-HOP-NODE-WORK (WK-HOP-SUB)
037100        TO PC-HOP-NODE (WK-PAIR-SUB, WK-HOP-SUB).
037200 C426-STORE-ONE-REV-HOP-EX.
037300     EXIT.
037400
037500* ----------------------------------------------------------------
037600* C500 - RELAX EVERY DIRECTED ADJACENCY ENTRY LEAVING THE JUST-
037700*        POPPED VERTEX, USING THE TRAFFIC-ADJUSTED WEIGHT FOR
037800*        JOB-HOUR
037900* ----------------------------------------------------------------
038000 C500-RELAX-NEIGHBORS.
038100     PERFORM C505-CHECK-ONE-EDGE THRU C505-CHECK-ONE-EDGE-EX
038200        VARYING WK-EDGE-SUB FROM 1 BY 1
038300        UNTIL WK-EDGE-SUB > WK-SRPE-COUNT.
038400 C599-RELAX-NEIGHBORS-EX.
038500     EXIT.
038600
038700 C505-CHECK-ONE-EDGE.
038800     IF WK-SRPE-FROM (WK-EDGE-SUB) = WK-SRPV-ID (WK-U-IX)
038900        PERFORM C510-RELAX-ONE-EDGE THRU C519-RELAX-ONE-EDGE-EX
039000     END-IF.
039100 C505-CHECK-ONE-EDGE-EX.
039200     EXIT.
039300
039400 C510-RELAX-ONE-EDGE.
039500     MOVE ZERO TO WK-V-IX.
039600     PERFORM C515-CHECK-ONE-VERTEX-FOR-TO
039700        THRU C515-CHECK-ONE-VERTEX-FOR-TO-EX
039800        VARYING WK-WALK-IX FROM 1 BY 1
039900        UNTIL WK-WALK-IX > WK-SRPV-COUNT.
040000     IF WK-V-IX = ZERO OR WK-VISITED (WK-V-IX)
040100        GO TO C519-RELAX-ONE-EDGE-EX.
040200
040300     COMPUTE WK-EFF-WEIGHT ROUNDED =
040400        WK-SRPE-DISTANCE (WK-EDGE-SUB) *
040500        WK-SRPE-TRAFFIC (WK-EDGE-SUB, WK-HOUR-SUB).
040600     COMPUTE WK-NEW-DIST = WK-DIST-ENTRY (WK-U-IX) + WK-EFF-WEIGHT.
040700
040800     IF WK-NEW-DIST < WK-DIST-ENTRY (WK-V-IX)
040900        MOVE WK-NEW-DIST TO WK-DIST-ENTRY (WK-V-IX)
041000        MOVE WK-U-IX TO WK-PARENT-IX-TABLE (WK-V-IX)
041100     END-IF.
041200 C519-RELAX-ONE-EDGE-EX.
041300     EXIT.
041400
041500 C515-CHECK-ONE-VERTEX-FOR-TO.
041600     IF WK-SRPV-ID (WK-WALK-IX) = WK-SRPE-TO (WK-EDGE-SUB)
041700        MOVE WK-WALK-IX TO WK-V-IX
041800     END-IF.
041900 C515-CHECK-ONE-VERTEX-FOR-TO-EX.
042000     EXIT.
042100
042200* ----------------------------------------------------------------
042300* C600 - QUEUE EXHAUSTED WITH TARGETS STILL PENDING - THEY ARE
042400*        UNREACHABLE FROM THIS SOURCE, RECORD "NOT REACHABLE"
042500*        PAIRS SO CONSUMERS GET A CLEAN HARD ERROR LATER RATHER
042600*        THAN A MISSING CACHE ENTRY
042700* ----------------------------------------------------------------
042800 C600-FLUSH-UNREACHABLE.
042900     PERFORM C605-FLUSH-ONE-TARGET THRU C605-FLUSH-ONE-TARGET-EX
043000        VARYING WK-TGT-NOI-SUB FROM WK-SRC-NOI-SUB BY 1
043100        UNTIL WK-TGT-NOI-SUB > WK-SRPS-NODE-COUNT.
043200 C699-FLUSH-UNREACHABLE-EX.
043300     EXIT.
043400
043500 C605-FLUSH-ONE-TARGET.
043600     IF WK-TGT-NOI-SUB > WK-SRC-NOI-SUB
043700        AND NOT WK-NOI-HIT (WK-TGT-NOI-SUB)
043800        ADD 1 TO WK-SRPP-COUNT GIVING WK-PAIR-SUB
043900        MOVE WK-PAIR-SUB TO WK-SRPP-COUNT
044000        MOVE WK-SRPS-NOI-NODE (WK-SRC-NOI-SUB)
044100           TO PC-FROM-NODE (WK-PAIR-SUB)
044200        MOVE WK-SRPS-NOI-NODE (WK-TGT-NOI-SUB)
044300           TO PC-TO-NODE (WK-PAIR-SUB)
044400        MOVE WK-SRP-INFINITY TO PC-DISTANCE (WK-PAIR-SUB)
044500        SET PC-NOT-REACHABLE (WK-PAIR-SUB) TO TRUE
044600        MOVE ZERO TO PC-HOP-COUNT (WK-PAIR-SUB)
044700
044800        ADD 1 TO WK-SRPP-COUNT GIVING WK-PAIR-SUB
044900        MOVE WK-PAIR-SUB TO WK-SRPP-COUNT
045000        MOVE WK-SRPS-NOI-NODE (WK-TGT-NOI-SUB)
045100           TO PC-FROM-NODE (WK-PAIR-SUB)
045200        MOVE WK-SRPS-NOI-NODE (WK-SRC-NOI-SUB)
045300           TO PC-TO-NODE (WK-PAIR-SUB)
045400        MOVE WK-SRP-INFINITY TO PC-DISTANCE (WK-PAIR-SUB)
045500        SET PC-NOT-REACHABLE (WK-PAIR-SUB) TO TRUE
045600        MOVE ZERO TO PC-HOP-COUNT (WK-PAIR-SUB)
045700     END-IF.
045800 C605-FLUSH-ONE-TARGET-EX.
045900     EXIT.
046000
046100* ----------------------------------------------------------------
046200* Z900 - ABEND - DIAGNOSTIC ALREADY SET BY THE PARAGRAPH THAT
046300*        DETECTED THE PROBLEM, JUST RETURN TO THE CALLER.
046400* ----------------------------------------------------------------
046500 Z900-ABEND.
046600     DISPLAY "SRPDIJK - JOB ABORTED - " WK-SRP-ABEND-MSG.
046700     GOBACK.
