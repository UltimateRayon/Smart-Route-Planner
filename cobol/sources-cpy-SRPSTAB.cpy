000100*****************************************************************
000200* SRPSTAB.cpybk
000300* IN-MEMORY MANDATORY-STOP LIST AND THE ORDERED "NODES OF
000400* INTEREST" LIST (JOB-START-NODE FOLLOWED BY EVERY MANDATORY
000500* STOP) THAT SRPDIJK ALL-PAIRS-SHORTEST-PATHS OVER.  BUILT BY
000600* SRPMAP FROM MANDATORY-STOP-REC (SRPSREC.cpybk).  STOP-SEQ IS
000700* CARRIED FOR DISPLAY ONLY - THE ALGORITHMS NEVER RELY ON INPUT
000800* ORDER (SEE SRPSREC'S SRP011).
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* SRP001 09/03/2019 TMPKYN  INITIAL VERSION (ORIGINALLY PART OF
001300*                            SRPSREC, SEE THAT BOOK'S SRP023)
001400* SRP023 17/05/2021 TMPLKH  SPLIT OUT OF SRPSREC INTO ITS OWN
001500*                            BOOK
001600*****************************************************************
001700
001800 01  WK-SRPS-AREA.
001900     05  WK-SRPS-STOP-COUNT      PIC 9(03) COMP VALUE ZERO.
002000     05  WK-SRPS-NODE-COUNT      PIC 9(03) COMP VALUE ZERO.
002100     05  WK-SRPS-STOP-TABLE OCCURS 50 TIMES.
002200         10  WK-SRPS-SEQ         PIC 9(03).
002300         10  WK-SRPS-NODE        PIC X(10).
002400         10  FILLER              PIC X(04).
002500     05  WK-SRPS-NODE-TABLE OCCURS 51 TIMES.
002600         10  WK-SRPS-NOI-NODE    PIC X(10).
002700     05  FILLER                  PIC X(04).
