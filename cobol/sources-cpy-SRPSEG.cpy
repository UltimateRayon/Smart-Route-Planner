000100*****************************************************************
000200* SRPSEG.cpybk
000300* DETAILED-ROUTE / ROUTE-SEGMENT TABLES - THE NODE-BY-NODE
000400* EXPANSION OF EACH VEHICLE'S TOUR, BUILT BY SRPEXPD AND
000500* PRINTED BY SRPRPT.  ONE DETAILED-ROUTE HEADER PER VEHICLE,
000600* ONE ROUTE-SEGMENT PER LEG UNDER IT.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001100* SRP019 09/12/2020 TMPLKH  DR-FULL-SEQ-NODE WAS OCCURS 60 -
001200*                            RAISED IN STEP WITH SRP019's
001300*                            PC-HOP-NODE CHANGE
001400* SRP022 21/02/2022 TMPLKH  DR-FULL-SEQ-NODE RAISED AGAIN TO 300
001500*                            (A FULL DEPOT-TO-DEPOT DOWNTOWN RUN
001600*                            WITH EVERY LEG AT THE 50-HOP CEILING
001700*                            WAS TRUNCATING THE PRINTED SEQUENCE)
001800*****************************************************************
001900
002000 01  WK-SRPG-AREA.
002100     05  WK-SRPG-COUNT           PIC 9(02) COMP VALUE ZERO.
002200     05  WK-SRPG-TABLE OCCURS 20 TIMES.
002300         10  DR-BUS-ID           PIC 9(02).
002400         10  DR-HOUR             PIC 9(02).
002500         10  DR-TOTAL-DISTANCE   PIC S9(06)V9(02).
002600         10  DR-FULL-SEQ-COUNT   PIC 9(03).
002700         10  DR-FULL-SEQ-NODE OCCURS 300 TIMES
002800                                   PIC X(10).
002900         10  DR-SEGMENT-COUNT    PIC 9(03).
003000         10  DR-SEGMENT OCCURS 101 TIMES.
003100             15  DR-SEG-FROM       PIC X(10).
003200             15  DR-SEG-TO         PIC X(10).
003300             15  DR-SEG-DISTANCE   PIC S9(06)V9(02).
003400             15  DR-SEG-HOP-COUNT  PIC 9(03).
003500             15  DR-SEG-HOP-NODE OCCURS 50 TIMES
003600                                   PIC X(10).
003700         10  FILLER              PIC X(04).
003800     05  FILLER                  PIC X(04).
