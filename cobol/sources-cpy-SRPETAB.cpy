000100*****************************************************************
000200* SRPETAB.cpybk
000300* IN-MEMORY DIRECTED ADJACENCY TABLE, BUILT BY SRPMAP FROM
000400* EDGE-REC (SRPEREC.cpybk).  THE INPUT IS UNDIRECTED - SRPMAP
000500* STORES TWO DIRECTED ENTRIES PER EDGE RECORD (FROM-TO AND
000600* TO-FROM), EACH CARRYING ITS OWN COPY OF THE 24-HOUR TRAFFIC
000700* ARRAY SO A DIRECTED ENTRY CAN BE SCANNED WITHOUT CHASING BACK
000800* TO THE ORIGINAL RECORD.  SHARED BY SRPMAP (BUILDS IT), SRPDIJK
000900* (WALKS IT).
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* SRP001 09/03/2019 TMPKYN  INITIAL VERSION (ORIGINALLY PART OF
001400*                            SRPEREC, SEE THAT BOOK'S SRP023)
001500* SRP010 08/06/2020 ACNDUS  RAISED WK-SRPE-TABLE WHEN THE GRID
001600*                            MAP (RUN ID GRID-04) HIT THE OLD
001700*                            400-ENTRY CEILING
001800* SRP023 17/05/2021 TMPLKH  SPLIT OUT OF SRPEREC INTO ITS OWN
001900*                            BOOK
002000*****************************************************************
002100
002200 01  WK-SRPE-AREA.
002300     05  WK-SRPE-COUNT           PIC 9(05) COMP VALUE ZERO.
002400     05  WK-SRPE-TABLE OCCURS 1200 TIMES.
002500         10  WK-SRPE-EDGE-ID     PIC X(10).
002600         10  WK-SRPE-FROM        PIC X(10).
002700         10  WK-SRPE-TO          PIC X(10).
002800         10  WK-SRPE-DISTANCE    PIC S9(06)V9(02).
002900         10  WK-SRPE-TRAFFIC OCCURS 24 TIMES
003000                                 PIC S9(01)V9(02).
003100         10  FILLER              PIC X(04).
003200     05  FILLER                  PIC X(04).
