000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPCLUS.
000600 AUTHOR.         K SANTOSO.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   11 JAN 1987.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : PARTITIONS THE NIGHT'S MANDATORY STOPS ACROSS THE
001300*              FLEET.  STOPS ARE OFFERED TO THE CLUSTER POOL
001400*              CLOSEST-TO-DEPOT FIRST AND EACH IS DROPPED INTO
001500*              WHICHEVER CLUSTER MINIMISES A COMBINED COST OF
001600*              (A) AVERAGE DISTANCE TO THE CLUSTER'S EXISTING
001700*              STOPS AND (B) A PENALTY FOR LEAVING THE FLEET
001800*              UNEVENLY LOADED.  THE PENALTY WEIGHT IS A JOB
001900*              PARAMETER SO DISPATCH CAN LEAN THE RUN TOWARD
002000*              PURE PROXIMITY OR PURE EVEN-SPLIT.
002100*-----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------
002400* MOD.#   INIT    DATE        DESCRIPTION
002500* ------  ------  ----------  -----------------------------------
002600* SRP001  KSNTS   11/01/1987  INITIAL VERSION - FLEET ROUTING
002700*                             BATCH REQUEST FRB-1987-002.
002800* SRP008  KSNTS   04/06/1989  ADDED THE THREE PRECONDITION CHECKS
002900*                             (BUS COUNT, STOP COUNT, BUS COUNT
003000*                             VS STOP COUNT) - JOB RAN WITH ZERO
003100*                             BUSES CONFIGURED AND LOOPED FOREVER
003200*                             IN THE ASSIGNMENT PARAGRAPH.
003300* SRP009  ACNDUS  14/07/1989  MADE THE EVEN-SPLIT PENALTY A JOB
003400*                             PARAMETER (JP-IMBALANCE-WEIGHT) -
003500*                             WAS A FIXED 0.50 IN THE COST
003600*                             FORMULA, DISPATCH WANTED IT TUNABLE
003700*                             PER REQUEST FRB-1989-031.
003800* SRP011  KSNTS   19/08/1989  STOPPED TRUSTING STOPIN FILE ORDER
003900*                             FOR ASSIGNMENT - NOW SORTS BY
004000*                             CACHED DEPOT DISTANCE FIRST.
004100* Y2K001  LIMKS   18/11/1998  YEAR 2000 REVIEW - NO STORED DATES
004200*                             IN THIS PROGRAM.
004300* SRP016  ACNWSH  14/01/2020  TIE-BREAK ON ASSIGNMENT COST NOW
004400*                             EXPLICITLY FIRST-CLUSTER-SCANNED-
004500*                             WINS (WAS LAST-CLUSTER-WINS BY
004600*                             ACCIDENT OF A <= COMPARISON).
004700* SRP025  TMPLKH  19/04/2023  GUARD AGAINST MAX-NODE-COUNT OF
004800*                             ZERO IN THE BALANCE-COST TERM WHEN
004900*                             EVERY CLUSTER IS STILL EMPTY.
005000*-----------------------------------------------------------------
005100 EJECT
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400*****************************************************************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                   UPSI-0 IS SRP-TRACE-SWITCH
006000                     ON  STATUS IS SRP-TRACE-ON
006100                     OFF STATUS IS SRP-TRACE-OFF.
006200
006300*****************************************************************
006400 DATA DIVISION.
006500*****************************************************************
006600 WORKING-STORAGE SECTION.
006700 01  FILLER                  PIC X(24) VALUE
006800     "** PROGRAM SRPCLUS   **".
006900
007000 COPY SRPCMN.
007100 COPY SRPDTE.
007200
007300 01  WK-C-SORT-AREA.
007400     05  WK-SORT-COUNT           PIC 9(03) COMP VALUE ZERO.
007500     05  WK-SORT-ENTRY OCCURS 50 TIMES.
007600         10  WK-SORT-NODE        PIC X(10).
007700         10  WK-SORT-DIST        PIC S9(06)V9(02).
007800     05  WK-SORT-I               PIC 9(03) COMP VALUE ZERO.
007900     05  WK-SORT-J               PIC 9(03) COMP VALUE ZERO.
008000     05  WK-SORT-HOLD-NODE       PIC X(10).
008100     05  WK-SORT-HOLD-DIST       PIC S9(06)V9(02).
008200     05  WK-SORT-SWAPPED-SW      PIC X(01) VALUE "N".
008300         88  WK-SORT-SWAPPED             VALUE "Y".
008400
008500 01  WK-C-ASSIGN-AREA.
008600     05  WK-STOP-SUB             PIC 9(03) COMP VALUE ZERO.
008700     05  WK-CLU-SUB              PIC 9(02) COMP VALUE ZERO.
008800     05  WK-MEMBER-SUB           PIC 9(03) COMP VALUE ZERO.
008900     05  WK-BEST-CLU-SUB         PIC 9(02) COMP VALUE ZERO.
009000     05  WK-BEST-COST            PIC S9(09)V9(04).
009100     05  WK-THIS-COST            PIC S9(09)V9(04).
009200     05  WK-DIST-COST            PIC S9(09)V9(04).
009300     05  WK-BAL-COST             PIC S9(09)V9(04).
009400     05  WK-DIST-SUM             PIC S9(09)V9(02).
009500     05  WK-MAX-NODE-COUNT       PIC 9(03) COMP VALUE ZERO.
009600     05  WK-PAIR-SUB             PIC 9(05) COMP VALUE ZERO.
009700     05  WK-LOOKUP-FROM          PIC X(10).
009800     05  WK-LOOKUP-TO            PIC X(10).
009900     05  WK-LOOKUP-DIST          PIC S9(06)V9(02).
010000     05  WK-LOOKUP-FOUND-SW      PIC X(01) VALUE "N".
010100         88  WK-LOOKUP-FOUND              VALUE "Y".
010200
010300 LINKAGE SECTION.
010400 COPY SRPJOBP.
010500 COPY SRPSTAB.
010600 COPY SRPPATH.
010700 COPY SRPCLUR.
010800
010900 EJECT
011000*****************************************************************
011100 PROCEDURE DIVISION USING JOB-PARAMETERS-REC
011200                           WK-SRPS-AREA
011300                           WK-SRPP-AREA
011400                           WK-SRPC-AREA.
011500*****************************************************************
011600 A000-MAIN-LOGIC.
011700     MOVE "N" TO WK-SRP-ABEND-SW.
011800     MOVE SPACES TO WK-SRP-ABEND-MSG.
011900
012000     PERFORM B050-VALIDATE-PRECONDITIONS
012100        THRU B059-VALIDATE-PRECONDITIONS-EX.
012200     IF WK-SRP-ABEND
012300        GO TO Z900-ABEND.
012400
012500     PERFORM B100-SORT-STOPS-BY-DEPOT-DIST
012600        THRU B199-SORT-STOPS-BY-DEPOT-DIST-EX.
012700
012800     PERFORM B200-INIT-CLUSTERS THRU B299-INIT-CLUSTERS-EX.
012900
013000     PERFORM B300-ASSIGN-ALL-STOPS THRU B399-ASSIGN-ALL-STOPS-EX.
013100     IF WK-SRP-ABEND
013200        GO TO Z900-ABEND.
013300
013400     PERFORM B400-COMPUTE-CLUSTER-TOTALS
013500        THRU B499-COMPUTE-CLUSTER-TOTALS-EX.
013600     IF WK-SRP-ABEND
013700        GO TO Z900-ABEND.
013800
013900     GOBACK.
014000
014100* ----------------------------------------------------------------
014200* B050 - THREE HARD PRECONDITIONS FROM REQUEST FRB-1989-007 -
014300*        ANY FAILURE ABORTS THE WHOLE BATCH JOB (SRP008)
014400* ----------------------------------------------------------------
014500 B050-VALIDATE-PRECONDITIONS.
014600     IF JP-NUM-BUSES = ZERO
014700        MOVE "Y" TO WK-SRP-ABEND-SW
014800        MOVE "SRPCLUS - JOB-NUM-BUSES MUST BE GREATER THAN ZERO"
014900           TO WK-SRP-ABEND-MSG
015000        GO TO B059-VALIDATE-PRECONDITIONS-EX
015100     END-IF.
015200     IF WK-SRPS-STOP-COUNT = ZERO
015300        MOVE "Y" TO WK-SRP-ABEND-SW
015400        MOVE "SRPCLUS - AT LEAST ONE MANDATORY STOP IS REQUIRED"
015500           TO WK-SRP-ABEND-MSG
015600        GO TO B059-VALIDATE-PRECONDITIONS-EX
015700     END-IF.
015800     IF JP-NUM-BUSES > WK-SRPS-STOP-COUNT
015900        MOVE "Y" TO WK-SRP-ABEND-SW
016000        MOVE "SRPCLUS - JOB-NUM-BUSES EXCEEDS MANDATORY STOP COUNT"
016100           TO WK-SRP-ABEND-MSG
016200     END-IF.
016300 B059-VALIDATE-PRECONDITIONS-EX.
016400     EXIT.
016500
016600* ----------------------------------------------------------------
016700* B100 - LOAD THE SORT WORK TABLE WITH EACH STOP'S CACHED DEPOT
016800*        DISTANCE AND BUBBLE-SORT IT ASCENDING (SRP011) - CLOSEST
016900*        STOP TO THE DEPOT IS ASSIGNED FIRST
017000* ----------------------------------------------------------------
017100 B100-SORT-STOPS-BY-DEPOT-DIST.
017200     MOVE ZERO TO WK-SORT-COUNT.
017300     PERFORM B105-LOAD-ONE-SORT-ENTRY THRU B105-LOAD-ONE-SORT-ENTRY-EX
017400        VARYING WK-STOP-SUB FROM 1 BY 1
017500        UNTIL WK-STOP-SUB > WK-SRPS-STOP-COUNT.
017600
017700     PERFORM B110-BUBBLE-PASS THRU B119-BUBBLE-PASS-EX
017800        UNTIL NOT WK-SORT-SWAPPED.
017900 B199-SORT-STOPS-BY-DEPOT-DIST-EX.
018000     EXIT.
018100
018200 B105-LOAD-ONE-SORT-ENTRY.
018300     ADD 1 TO WK-SORT-COUNT.
018400     MOVE WK-SRPS-NODE (WK-STOP-SUB)
018500        TO WK-SORT-NODE (WK-SORT-COUNT).
018600     MOVE JP-START-NODE TO WK-LOOKUP-FROM.
018700     MOVE WK-SRPS-NODE (WK-STOP-SUB) TO WK-LOOKUP-TO.
018800     PERFORM C900-LOOKUP-PATH-DIST THRU C909-LOOKUP-PATH-DIST-EX.
018900     MOVE WK-LOOKUP-DIST TO WK-SORT-DIST (WK-SORT-COUNT).
019000 B105-LOAD-ONE-SORT-ENTRY-EX.
019100     EXIT.
019200
019300 B110-BUBBLE-PASS.
019400     MOVE "N" TO WK-SORT-SWAPPED-SW.
019500     PERFORM B115-COMPARE-ONE-PAIR THRU B115-COMPARE-ONE-PAIR-EX
019600        VARYING WK-SORT-I FROM 1 BY 1
019700        UNTIL WK-SORT-I > WK-SORT-COUNT - 1.
019800 B119-BUBBLE-PASS-EX.
019900     EXIT.
020000
020100 B115-COMPARE-ONE-PAIR.
020200     IF WK-SORT-DIST (WK-SORT-I) > WK-SORT-DIST (WK-SORT-I + 1)
020300        MOVE WK-SORT-NODE (WK-SORT-I) TO WK-SORT-HOLD-NODE
020400        MOVE WK-SORT-DIST (WK-SORT-I) TO WK-SORT-HOLD-DIST
020500        MOVE WK-SORT-NODE (WK-SORT-I + 1)
020600           TO WK-SORT-NODE (WK-SORT-I)
020700        MOVE WK-SORT-DIST (WK-SORT-I + 1)
020800           TO WK-SORT-DIST (WK-SORT-I)
020900        MOVE WK-SORT-HOLD-NODE TO WK-SORT-NODE (WK-SORT-I + 1)
021000        MOVE WK-SORT-HOLD-DIST TO WK-SORT-DIST (WK-SORT-I + 1)
021100        SET WK-SORT-SWAPPED TO TRUE
021200     END-IF.
021300 B115-COMPARE-ONE-PAIR-EX.
021400     EXIT.
021500
021600* ----------------------------------------------------------------
021700* B200 - INITIALISE ONE EMPTY CLUSTER PER BUS
021800* ----------------------------------------------------------------
021900 B200-INIT-CLUSTERS.
022000     MOVE JP-NUM-BUSES TO WK-SRPC-COUNT.
022100     PERFORM B205-INIT-ONE-CLUSTER THRU B205-INIT-ONE-CLUSTER-EX
022200        VARYING WK-CLU-SUB FROM 1 BY 1
022300        UNTIL WK-CLU-SUB > WK-SRPC-COUNT.
022400 B299-INIT-CLUSTERS-EX.
022500     EXIT.
022600
022700 B205-INIT-ONE-CLUSTER.
022800     COMPUTE CL-BUS-ID (WK-CLU-SUB) = WK-CLU-SUB - 1.
022900     MOVE JP-START-NODE TO CL-START-NODE (WK-CLU-SUB).
023000     MOVE ZERO TO CL-NODE-COUNT (WK-CLU-SUB).
023100     MOVE ZERO TO CL-TOTAL-DISTANCE (WK-CLU-SUB).
023200 B205-INIT-ONE-CLUSTER-EX.
023300     EXIT.
023400
023500* ----------------------------------------------------------------
023600* B300 - WALK THE SORTED STOP LIST, ASSIGNING EACH TO THE
023700*        LOWEST-COST CLUSTER (SRP016 - FIRST CLUSTER SCANNED
023800*        WINS A TIE)
023900* ----------------------------------------------------------------
024000 B300-ASSIGN-ALL-STOPS.
024100     PERFORM B310-ASSIGN-ONE-STOP THRU B319-ASSIGN-ONE-STOP-EX
024200        VARYING WK-STOP-SUB FROM 1 BY 1
024300        UNTIL WK-STOP-SUB > WK-SORT-COUNT OR WK-SRP-ABEND.
024400 B399-ASSIGN-ALL-STOPS-EX.
024500     EXIT.
024600
024700 B310-ASSIGN-ONE-STOP.
024800     MOVE ZERO TO WK-MAX-NODE-COUNT.
024900     PERFORM B315-CHECK-ONE-CLUSTER-SIZE
025000        THRU B315-CHECK-ONE-CLUSTER-SIZE-EX
025100        VARYING WK-CLU-SUB FROM 1 BY 1
025200        UNTIL WK-CLU-SUB > WK-SRPC-COUNT.
025300
025400     MOVE ZERO TO WK-BEST-CLU-SUB.
025500     PERFORM B317-COST-ONE-CLUSTER THRU B317-COST-ONE-CLUSTER-EX
025600        VARYING WK-CLU-SUB FROM 1 BY 1
025700        UNTIL WK-CLU-SUB > WK-SRPC-COUNT.
025800
025900     IF WK-BEST-CLU-SUB = ZERO
026000        MOVE "Y" TO WK-SRP-ABEND-SW
026100        MOVE "SRPCLUS - NO CLUSTER AVAILABLE FOR ASSIGNMENT" TO
026200           WK-SRP-ABEND-MSG
026300        GO TO B319-ASSIGN-ONE-STOP-EX
026400     END-IF.
026500
026600     ADD 1 TO CL-NODE-COUNT (WK-BEST-CLU-SUB) GIVING WK-MEMBER-SUB.
026700     MOVE WK-MEMBER-SUB TO CL-NODE-COUNT (WK-BEST-CLU-SUB).
026800     MOVE WK-SORT-NODE (WK-STOP-SUB)
026900        TO CL-ASSIGNED-NODE (WK-BEST-CLU-SUB, WK-MEMBER-SUB).
027000 B319-ASSIGN-ONE-STOP-EX.
027100     EXIT.
027200
027300 B315-CHECK-ONE-CLUSTER-SIZE.
027400     IF CL-NODE-COUNT (WK-CLU-SUB) > WK-MAX-NODE-COUNT
027500        MOVE CL-NODE-COUNT (WK-CLU-SUB) TO WK-MAX-NODE-COUNT
027600     END-IF.
027700 B315-CHECK-ONE-CLUSTER-SIZE-EX.
027800     EXIT.
027900
028000 B317-COST-ONE-CLUSTER.
028100     PERFORM C100-COST-FOR-CLUSTER THRU C199-COST-FOR-CLUSTER-EX.
028200     IF WK-BEST-CLU-SUB = ZERO
028300        OR WK-THIS-COST < WK-BEST-COST
028400        MOVE WK-CLU-SUB TO WK-BEST-CLU-SUB
028500        MOVE WK-THIS-COST TO WK-BEST-COST
028600     END-IF.
028700 B317-COST-ONE-CLUSTER-EX.
028800     EXIT.
028900
029000* ----------------------------------------------------------------
029100* C100 - COST(CLUSTER,STOP) = DISTANCE-COST + BALANCE-COST *
029200*        JOB-IMBALANCE-WEIGHT, PER REQUEST FRB-1989-031
029300* ----------------------------------------------------------------
029400 C100-COST-FOR-CLUSTER.
029500     MOVE ZERO TO WK-DIST-SUM.
029600     IF CL-NODE-COUNT (WK-CLU-SUB) = ZERO
029700        MOVE ZERO TO WK-DIST-COST
029800     ELSE
029900        PERFORM C105-SUM-ONE-MEMBER-DIST
030000           THRU C105-SUM-ONE-MEMBER-DIST-EX
030100           VARYING WK-MEMBER-SUB FROM 1 BY 1
030200           UNTIL WK-MEMBER-SUB > CL-NODE-COUNT (WK-CLU-SUB)
030300        COMPUTE WK-DIST-COST ROUNDED =
030400           WK-DIST-SUM / CL-NODE-COUNT (WK-CLU-SUB)
030500     END-IF.
030600
030700     IF WK-MAX-NODE-COUNT = ZERO
030800        MOVE ZERO TO WK-BAL-COST
030900     ELSE
031000        COMPUTE WK-BAL-COST ROUNDED =
031100           (CL-NODE-COUNT (WK-CLU-SUB) / WK-MAX-NODE-COUNT) * 1000
031200     END-IF.
031300
031400     COMPUTE WK-THIS-COST ROUNDED =
031500        WK-DIST-COST + (WK-BAL-COST * JP-IMBALANCE-WEIGHT).
031600 C199-COST-FOR-CLUSTER-EX.
031700     EXIT.
031800
031900 C105-SUM-ONE-MEMBER-DIST.
032000     MOVE WK-SORT-NODE (WK-STOP-SUB) TO WK-LOOKUP-FROM.
032100     MOVE CL-ASSIGNED-NODE (WK-CLU-SUB, WK-MEMBER-SUB)
032200        TO WK-LOOKUP-TO.
032300     PERFORM C900-LOOKUP-PATH-DIST THRU C909-LOOKUP-PATH-DIST-EX.
032400     ADD WK-LOOKUP-DIST TO WK-DIST-SUM.
032500 C105-SUM-ONE-MEMBER-DIST-EX.
032600     EXIT.
032700
032800* ----------------------------------------------------------------
032900* B400 - CL-TOTAL-DISTANCE = SUM OF CACHED DEPOT-TO-STOP
033000*        DISTANCES OVER THE CLUSTER'S ASSIGNED STOPS (A PRE-TSP
033100*        ESTIMATE ONLY - THE REAL TOUR DISTANCE COMES OUT OF
033200*        SRPTSP)
033300* ----------------------------------------------------------------
033400 B400-COMPUTE-CLUSTER-TOTALS.
033500     PERFORM B405-TOTAL-ONE-CLUSTER THRU B405-TOTAL-ONE-CLUSTER-EX
033600        VARYING WK-CLU-SUB FROM 1 BY 1
033700        UNTIL WK-CLU-SUB > WK-SRPC-COUNT OR WK-SRP-ABEND.
033800 B499-COMPUTE-CLUSTER-TOTALS-EX.
033900     EXIT.
034000
034100 B405-TOTAL-ONE-CLUSTER.
034200     MOVE ZERO TO CL-TOTAL-DISTANCE (WK-CLU-SUB).
034300     PERFORM B410-ADD-ONE-MEMBER-DIST
034400        THRU B410-ADD-ONE-MEMBER-DIST-EX
034500        VARYING WK-MEMBER-SUB FROM 1 BY 1
034600        UNTIL WK-MEMBER-SUB > CL-NODE-COUNT (WK-CLU-SUB).
034700 B405-TOTAL-ONE-CLUSTER-EX.
034800     EXIT.
034900
035000 B410-ADD-ONE-MEMBER-DIST.
035100     MOVE CL-START-NODE (WK-CLU-SUB) TO WK-LOOKUP-FROM.
035200     MOVE CL-ASSIGNED-NODE (WK-CLU-SUB, WK-MEMBER-SUB)
035300        TO WK-LOOKUP-TO.
035400     PERFORM C900-LOOKUP-PATH-DIST THRU C909-LOOKUP-PATH-DIST-EX.
035500     ADD WK-LOOKUP-DIST TO CL-TOTAL-DISTANCE (WK-CLU-SUB).
035600 B410-ADD-ONE-MEMBER-DIST-EX.
035700     EXIT.
035800
035900* ----------------------------------------------------------------
036000* C900 - SCAN THE PATH CACHE FOR WK-LOOKUP-FROM/WK-LOOKUP-TO AND
036100*        RETURN ITS DISTANCE (INFINITY IF THE CACHE MARKS THE
036200*        PAIR NOT REACHABLE) - A MISSING CACHE ENTRY ALTOGETHER
036300*        IS A DATA INTEGRITY ABEND, SRPDIJK ALWAYS WRITES ONE
036400*        FOR EVERY ORDERED PAIR OF NODES OF INTEREST
036500* ----------------------------------------------------------------
036600 C900-LOOKUP-PATH-DIST.
036700     MOVE "N" TO WK-LOOKUP-FOUND-SW.
036800     MOVE WK-SRP-INFINITY TO WK-LOOKUP-DIST.
036900     IF WK-LOOKUP-FROM = WK-LOOKUP-TO
037000        MOVE ZERO TO WK-LOOKUP-DIST
037100        SET WK-LOOKUP-FOUND TO TRUE
037200        GO TO C909-LOOKUP-PATH-DIST-EX
037300     END-IF.
037400     PERFORM C905-CHECK-ONE-PAIR THRU C905-CHECK-ONE-PAIR-EX
037500        VARYING WK-PAIR-SUB FROM 1 BY 1
037600        UNTIL WK-PAIR-SUB > WK-SRPP-COUNT.
037700     IF NOT WK-LOOKUP-FOUND
037800        MOVE "Y" TO WK-SRP-ABEND-SW
037900        STRING "SRPCLUS - NO PATH CACHE ENTRY FOR "
038000              DELIMITED BY SIZE
038100              WK-LOOKUP-FROM DELIMITED BY SPACE
038200              "/" DELIMITED BY SIZE
038300              WK-LOOKUP-TO DELIMITED BY SPACE
038400           INTO WK-SRP-ABEND-MSG
038500     END-IF.
038600 C909-LOOKUP-PATH-DIST-EX.
038700     EXIT.
038800
038900 C905-CHECK-ONE-PAIR.
039000     IF PC-FROM-NODE (WK-PAIR-SUB) = WK-LOOKUP-FROM
039100        AND PC-TO-NODE (WK-PAIR-SUB) = WK-LOOKUP-TO
039200        MOVE PC-DISTANCE (WK-PAIR-SUB) TO WK-LOOKUP-DIST
039300        SET WK-LOOKUP-FOUND TO TRUE
039400     END-IF.
039500 C905-CHECK-ONE-PAIR-EX.
039600     EXIT.
039700
039800* ----------------------------------------------------------------
039900* Z900 - ABEND - DIAGNOSTIC ALREADY SET BY THE PARAGRAPH THAT
040000*        DETECTED THE PROBLEM, JUST RETURN TO THE CALLER.
040100* ----------------------------------------------------------------
040200 Z900-ABEND.
040300     DISPLAY "SRPCLUS - JOB ABORTED - " WK-SRP-ABEND-MSG.
040400     GOBACK.
