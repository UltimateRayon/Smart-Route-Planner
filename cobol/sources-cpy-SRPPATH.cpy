000100*****************************************************************
000200* SRPPATH.cpybk
000300* PATH-CACHE-ENTRY TABLE - THE ALL-PAIRS SHORTEST PATH CACHE
000400* BUILT BY SRPDIJK AND READ BY SRPCLUS, SRPTSP, SRPBAL AND
000500* SRPEXPD.  ONE ENTRY PER ORDERED (FROM,TO) PAIR OF NODES OF
000600* INTEREST - BOTH DIRECTIONS ARE STORED, THE REVERSE ENTRY IS
000700* NEVER RE-SOLVED, JUST THE FORWARD PATH WRITTEN BACKWARDS (SEE
000800* SRPDIJK C400).
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001300* SRP019 09/12/2020 TMPLKH  PC-HOP-NODE WAS OCCURS 30 - A 9-BUS
001400*                            DOWNTOWN RUN BLEW THE TABLE, RAISED
001500*                            TO 50 PER DISPATCH OFFICE REQUEST
001600*                            FRB-2020-041
001700*****************************************************************
001800
001900 01  WK-SRPP-AREA.
002000     05  WK-SRPP-COUNT           PIC 9(05) COMP VALUE ZERO.
002100     05  WK-SRPP-TABLE OCCURS 2600 TIMES.
002200         10  PC-FROM-NODE        PIC X(10).
002300         10  PC-TO-NODE          PIC X(10).
002400         10  PC-DISTANCE         PIC S9(06)V9(02).
002500         10  PC-REACHABLE-SW     PIC X(01).
002600             88  PC-REACHABLE             VALUE "Y".
002700             88  PC-NOT-REACHABLE         VALUE "N".
002800         10  PC-HOP-COUNT        PIC 9(03).
002900         10  PC-HOP-NODE OCCURS 50 TIMES
003000                                 PIC X(10).
003100         10  FILLER              PIC X(04).
003200     05  FILLER                  PIC X(04).
