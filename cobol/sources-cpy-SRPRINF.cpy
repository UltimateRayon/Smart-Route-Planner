000100*****************************************************************
000200* SRPRINF.cpybk
000300* ROUTE-INFO TABLE - ONE ENTRY PER VEHICLE, BUILT BY SRPTSP AFTER
000400* EACH TOUR SOLVE AND RE-BUILT EVERY REBALANCE PASS BY SRPBAL.
000500* READ BY SRPEXPD AND SRPRPT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001000* SRP014 22/11/2019 ACNWSH  RI-TOUR-NODE WAS OCCURS 42 - RAISED
001100*                            TO 102 IN STEP WITH THE MAX-STOPS
001200*                            INCREASE IN SRPCMN SRP014 AFTER THE
001300*                            DEPOT-B OVERFLOW ON RUN 1142
001400*****************************************************************
001500
001600 01  WK-SRPR-AREA.
001700     05  WK-SRPR-COUNT           PIC 9(02) COMP VALUE ZERO.
001800     05  WK-SRPR-TABLE OCCURS 20 TIMES.
001900         10  RI-BUS-ID           PIC 9(02).
002000         10  RI-HOUR             PIC 9(02).
002100         10  RI-TOUR-COUNT       PIC 9(03).
002200         10  RI-TOUR-NODE OCCURS 102 TIMES
002300                                 PIC X(10).
002400         10  RI-TOTAL-DISTANCE   PIC S9(06)V9(02).
002500         10  RI-NODE-COUNT       PIC 9(03).
002600         10  FILLER              PIC X(04).
002700     05  FILLER                  PIC X(04).
