000100*****************************************************************
000200* SRPEREC.cpybk
000300* EDGE (MAP ROAD SEGMENT) RECORD, AS READ FROM THE EDGEIN FILE.
000400* SEE SRPETAB.cpybk FOR THE IN-MEMORY DIRECTED ADJACENCY TABLE
000500* SRPMAP BUILDS FROM IT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001000* SRP006 30/04/2019 TMPKYN  TRAFFIC MULTIPLIER WAS PIC 9(01)V9(02)
001100*                            UNSIGNED - RAN NEGATIVE DISCOUNT
001200*                            MULTIPLIERS ON RUN 0311, MADE SIGNED
001300* SRP023 17/05/2021 TMPLKH  SPLIT THE FILE RECORD AND THE
001400*                            IN-MEMORY TABLE INTO SEPARATE BOOKS
001500*                            (SRPETAB), SAME REASON AS SRPVREC
001600*****************************************************************
001700
001800* ---------------- FILE RECORD (ONE LINE OF EDGEIN) ---------------
001900* NUMERIC TOKENS CARRY A LITERAL LEADING SIGN BYTE (SHOP
002000* CONVENTION - THIS COMPILER HAS NO FUNCTION NUMVAL); EACH OF
002100* THE 24 TRAFFIC SLOTS IS FOLLOWED BY ITS OWN COMMA.
002200 01  EDGE-REC.
002300     05  EG-EDGE-ID              PIC X(10).
002400     05  EG-FILL1                PIC X(01).
002500     05  EG-EDGE-FROM            PIC X(10).
002600     05  EG-FILL2                PIC X(01).
002700     05  EG-EDGE-TO              PIC X(10).
002800     05  EG-FILL3                PIC X(01).
002900     05  EG-EDGE-DISTANCE        PIC S9(06)V9(02)
003000                            SIGN IS LEADING SEPARATE CHARACTER.
003100     05  EG-FILL4                PIC X(01).
003200     05  EG-EDGE-TRAFFIC-G OCCURS 24 TIMES.
003300         10  EG-EDGE-TRAFFIC     PIC S9(01)V9(02)
003400                            SIGN IS LEADING SEPARATE CHARACTER.
003500         10  EG-FILL5            PIC X(01).
003600     05  FILLER                  PIC X(10).
