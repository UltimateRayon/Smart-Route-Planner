000100*****************************************************************
000200* SRPSREC.cpybk
000300* MANDATORY-STOP RECORD, AS READ FROM THE STOPIN FILE.  SEE
000400* SRPSTAB.cpybk FOR THE IN-MEMORY STOP LIST AND "NODES OF
000500* INTEREST" LIST BUILT FROM IT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001000* SRP011 19/08/2019 TMPKYN  DROPPED THE IMPLICIT "PROCESS IN
001100*                            FILE ORDER" ASSUMPTION - ASSIGNER
001200*                            NOW SORTS BY DEPOT DISTANCE (SEE
001300*                            SRPCLUS B100), STOP-SEQ SURVIVES
001400*                            ONLY AS AN AUDIT FIELD
001500* SRP023 17/05/2021 TMPLKH  SPLIT THE FILE RECORD AND THE
001600*                            IN-MEMORY LISTS INTO SEPARATE BOOKS
001700*                            (SRPSTAB), SAME REASON AS SRPVREC
001800*****************************************************************
001900
002000* ---------------- FILE RECORD (ONE LINE OF STOPIN) ---------------
002100 01  MANDATORY-STOP-REC.
002200     05  MS-STOP-SEQ             PIC 9(03).
002300     05  MS-FILL1                PIC X(01).
002400     05  MS-STOP-NODE            PIC X(10).
002500     05  FILLER                  PIC X(20).
