000100*****************************************************************
000200* SRPDTE.cpybk
000300* RUN-DATE/RUN-TIME CAPTURE AREA - COPIED INTO EVERY SRPxxxx
000400* PROGRAM'S WORKING-STORAGE SO THE GENERATION IDENTIFIER PRINTED
000500* ON THE ROUTE MANIFEST HEADER (SEE SRPRPT B100) AND EVERY
000600* ABEND DIAGNOSTIC CARRY A CONSISTENT TIMESTAMP.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* SRP001 09/03/2019 TMPKYN  INITIAL VERSION, LIFTED FROM THE
001100*                            STANDARD DP-CENTRE RUN-HEADER BLOCK
001200*****************************************************************
001300
001400 01  WS-CURRENT-DATE-TIME.
001500     05  WS-CURR-DATE            PIC 9(08).
001600     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE.
001700         10  WS-CURR-CC          PIC 9(02).
001800         10  WS-CURR-YY          PIC 9(02).
001900         10  WS-CURR-MM          PIC 9(02).
002000         10  WS-CURR-DD          PIC 9(02).
002100     05  WS-CURR-TIME            PIC 9(08).
002200     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
002300         10  WS-CURR-HH          PIC 9(02).
002400         10  WS-CURR-MN          PIC 9(02).
002500         10  WS-CURR-SS          PIC 9(02).
002600         10  WS-CURR-HS          PIC 9(02).
002700     05  WS-CURR-STAMP           PIC 9(14).
002800     05  WS-CURR-STAMP-R REDEFINES WS-CURR-STAMP.
002900         10  WS-CURR-STAMP-DATE  PIC 9(08).
003000         10  WS-CURR-STAMP-TIME  PIC 9(06).
003100     05  FILLER                  PIC X(04).
