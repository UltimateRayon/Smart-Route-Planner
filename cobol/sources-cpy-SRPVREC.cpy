000100*****************************************************************
000200* SRPVREC.cpybk
000300* VERTEX (MAP NODE) RECORD, AS READ FROM THE VERTXIN FILE.
000400* SEE SRPVTAB.cpybk FOR THE IN-MEMORY VERTEX TABLE SRPMAP BUILDS
000500* FROM THIS RECORD.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
001000* SRP017 02/03/2020 ACNRJR  VERTEX-X/Y WERE PIC 9(06)V9(02) -
001100*                            CHANGED TO SIGNED, MAP ORIGIN CAN
001200*                            BE OFF-CAMPUS (NEGATIVE COORDINATE)
001300* SRP023 17/05/2021 TMPLKH  SPLIT THE FILE RECORD AND THE
001400*                            IN-MEMORY TABLE INTO SEPARATE BOOKS
001500*                            (SRPVTAB) SO SRPDIJK CAN COPY THE
001600*                            TABLE INTO LINKAGE WITHOUT ALSO
001700*                            DRAGGING IN THE FILE RECORD
001800*****************************************************************
001900
002000* ---------------- FILE RECORD (ONE LINE OF VERTXIN) -------------
002100* NUMERIC TOKENS CARRY A LITERAL LEADING SIGN BYTE (SHOP
002200* CONVENTION - THIS COMPILER HAS NO FUNCTION NUMVAL), SO THE
002300* TEXT LINE MAPS STRAIGHT ONTO THE PICTURE BELOW, COMMA
002400* POSITIONS INCLUDED.
002500 01  VERTEX-REC.
002600     05  VX-VERTEX-ID            PIC X(10).
002700     05  VX-FILL1                PIC X(01).
002800     05  VX-VERTEX-X             PIC S9(06)V9(02)
002900                            SIGN IS LEADING SEPARATE CHARACTER.
003000     05  VX-FILL2                PIC X(01).
003100     05  VX-VERTEX-Y             PIC S9(06)V9(02)
003200                            SIGN IS LEADING SEPARATE CHARACTER.
003300     05  FILLER                  PIC X(18).
