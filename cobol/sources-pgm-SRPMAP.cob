000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPMAP.
000600 AUTHOR.         R SUBRAMANIAM.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   02 JUL 1985.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : LOADS THE NIGHTLY ROAD NETWORK (VERTICES, EDGES,
001300*              MANDATORY STOPS) FOR THE SRP FLEET ROUTING BATCH
001400*              SUITE.  VALIDATES THAT EVERY EDGE REFERENCES A
001500*              VERTEX THAT WAS ACTUALLY LOADED, EXPANDS EACH
001600*              UNDIRECTED EDGE RECORD INTO TWO DIRECTED ADJACENCY
001700*              ENTRIES (EACH CARRYING ITS OWN 24-HOUR TRAFFIC
001800*              ARRAY), AND BUILDS THE ORDERED "NODES OF INTEREST"
001900*              LIST (DEPOT FOLLOWED BY EVERY MANDATORY STOP) THAT
002000*              SRPDIJK ALL-PAIRS SOLVES OVER.
002100*-----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------
002400* MOD.#   INIT    DATE        DESCRIPTION
002500* ------  ------  ----------  -----------------------------------
002600* SRP001  TMPKYN  02/07/1985  INITIAL VERSION - FLEET ROUTING
002700*                             BATCH REQUEST FRB-1985-004.
002800* SRP002  TMPKYN  14/11/1985  ADDED EDGE-TO-VERTEX VALIDATION -
002900*                             BAD EDGEIN ROW ON RUN 0042 ROUTED
003000*                             A BUS THROUGH A VERTEX THAT DID
003100*                             NOT EXIST AND THE JOB JUST HUNG.
003200* SRP003  WEEBH   19/02/1987  SPLIT VERTEX AND EDGE LOADS INTO
003300*                             SEPARATE PARAGRAPHS SO A BAD EDGE
003400*                             FILE DOES NOT RE-READ VERTXIN.
003500* SRP004  WEEBH   30/09/1988  ADDED STOP FILE LOAD AND NODES-OF-
003600*                             INTEREST LIST BUILD (WAS DONE BY
003700*                             THE CALLER UP TO NOW).
003800* SRP005  LIMKS   11/05/1990  CORRECTED REVERSE ADJACENCY ENTRY -
003900*                             TO-FROM DIRECTION WAS COPYING THE
004000*                             FORWARD EDGE-ID'S TRAFFIC ARRAY
004100*                             BYTE-REVERSED INSTEAD OF IN ORDER.
004200* Y2K001  LIMKS   04/11/1998  YEAR 2000 REVIEW - WS-CURR-CC/YY
004300*                             SPLIT CONFIRMED CENTURY-SAFE, NO
004400*                             STORED DATES CARRIED IN THIS PGM.
004500* SRP006  TMPKYN  30/04/2001  TRAFFIC MULTIPLIER WAS UNSIGNED -
004600*                             MADE SIGNED PER SRPEREC SRP006.
004700* SRP010  ACNDUS  08/06/2009  RAISED MAX ADJACENCY ENTRIES WHEN
004800*                             THE GRID MAP (RUN ID GRID-04) HIT
004900*                             THE OLD 400-ENTRY CEILING.
005000* SRP017  ACNRJR  02/03/2020  VERTEX-X/Y NOW SIGNED - DEPOT CAN
005100*                             SIT WEST/SOUTH OF MAP ORIGIN.
005200*-----------------------------------------------------------------
005300 EJECT
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600*****************************************************************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS SRP-TRACE-SWITCH
006200                     ON  STATUS IS SRP-TRACE-ON
006300                     OFF STATUS IS SRP-TRACE-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT VERTEX-FILE ASSIGN TO VERTXIN
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WK-SRP-FILE-STATUS.
007000     SELECT EDGE-FILE ASSIGN TO EDGEIN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WK-SRP-FILE-STATUS.
007300     SELECT STOP-FILE ASSIGN TO STOPIN
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WK-SRP-FILE-STATUS.
007600 EJECT
007700*****************************************************************
007800 DATA DIVISION.
007900*****************************************************************
008000 FILE SECTION.
008100 FD  VERTEX-FILE
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS VERTEX-REC.
008400     COPY SRPVREC.
008500
008600 FD  EDGE-FILE
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS EDGE-REC.
008900     COPY SRPEREC.
009000
009100 FD  STOP-FILE
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS MANDATORY-STOP-REC.
009400     COPY SRPSREC.
009500
009600*****************************************************************
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009900 01  FILLER                  PIC X(24) VALUE
010000     "** PROGRAM SRPMAP    **".
010100
010200 COPY SRPCMN.
010300 COPY SRPDTE.
010400
010500 01  WK-C-WORK-AREA.
010600     05  WK-FOUND-FROM-SW        PIC X(01) VALUE "N".
010700         88  WK-FOUND-FROM               VALUE "Y".
010800     05  WK-FOUND-TO-SW          PIC X(01) VALUE "N".
010900         88  WK-FOUND-TO                  VALUE "Y".
011000     05  WK-SUB-1                PIC 9(05) COMP VALUE ZERO.
011100     05  WK-SUB-2                PIC 9(05) COMP VALUE ZERO.
011200     05  WK-TRF-SUB               PIC 9(02) COMP VALUE ZERO.
011300     05  WK-TGT-SUB               PIC 9(05) COMP VALUE ZERO.
011400     05  FILLER                  PIC X(04).
011500
011600 LINKAGE SECTION.
011700 COPY SRPJOBP.
011800 COPY SRPVTAB.
011900 COPY SRPETAB.
012000 COPY SRPSTAB.
012100
012200 EJECT
012300*****************************************************************
012400 PROCEDURE DIVISION USING JOB-PARAMETERS-REC
012500                           WK-SRPV-AREA
012600                           WK-SRPE-AREA
012700                           WK-SRPS-AREA.
012800*****************************************************************
012900 A000-MAIN-LOGIC.
013000     MOVE "N" TO WK-SRP-ABEND-SW.
013100     MOVE SPACES TO WK-SRP-ABEND-MSG.
013200
013300     PERFORM B100-LOAD-VERTICES THRU B199-LOAD-VERTICES-EX.
013400     IF WK-SRP-ABEND
013500        GO TO Z900-ABEND.
013600
013700     PERFORM B200-LOAD-EDGES THRU B299-LOAD-EDGES-EX.
013800     IF WK-SRP-ABEND
013900        GO TO Z900-ABEND.
014000
014100     PERFORM B300-LOAD-STOPS THRU B399-LOAD-STOPS-EX.
014200     IF WK-SRP-ABEND
014300        GO TO Z900-ABEND.
014400
014500     GOBACK.
014600
014700* ----------------------------------------------------------------
014800* B100 - LOAD THE VERTEX FILE INTO THE IN-MEMORY GRAPH
014900* ----------------------------------------------------------------
015000 B100-LOAD-VERTICES.
015100     MOVE ZERO TO WK-SRPV-COUNT.
015200     OPEN INPUT VERTEX-FILE.
015300     IF NOT WK-SRP-SUCCESSFUL
015400        DISPLAY "SRPMAP - OPEN ERROR - VERTEX-FILE"
015500        DISPLAY "FILE STATUS IS " WK-SRP-FILE-STATUS
015600        MOVE "Y" TO WK-SRP-ABEND-SW
015700        MOVE "SRPMAP - UNABLE TO OPEN VERTXIN" TO
015800           WK-SRP-ABEND-MSG
015900        GO TO B199-LOAD-VERTICES-EX
016000     END-IF.
016100
016200     PERFORM B110-READ-ONE-VERTEX THRU B119-READ-ONE-VERTEX-EX
016300        UNTIL WK-SRP-END-OF-FILE OR WK-SRP-ABEND.
016400
016500     CLOSE VERTEX-FILE.
016600 B199-LOAD-VERTICES-EX.
016700     EXIT.
016800
016900 B110-READ-ONE-VERTEX.
017000     READ VERTEX-FILE
017100        AT END
017200           SET WK-SRP-END-OF-FILE TO TRUE
017300           GO TO B119-READ-ONE-VERTEX-EX
017400     END-READ.
017500     IF NOT WK-SRP-SUCCESSFUL AND NOT WK-SRP-END-OF-FILE
017600        DISPLAY "SRPMAP - READ ERROR - VERTEX-FILE"
017700        DISPLAY "FILE STATUS IS " WK-SRP-FILE-STATUS
017800        MOVE "Y" TO WK-SRP-ABEND-SW
017900        GO TO B119-READ-ONE-VERTEX-EX
018000     END-IF.
018100
018200     ADD 1 TO WK-SRPV-COUNT
018300        GIVING WK-SUB-1.
018400     MOVE WK-SUB-1 TO WK-SRPV-COUNT.
018500     MOVE VX-VERTEX-ID
018600        TO WK-SRPV-ID (WK-SUB-1).
018700     MOVE VX-VERTEX-X
018800        TO WK-SRPV-X (WK-SUB-1).
018900     MOVE VX-VERTEX-Y
019000        TO WK-SRPV-Y (WK-SUB-1).
019100 B119-READ-ONE-VERTEX-EX.
019200     EXIT.
019300
019400* ----------------------------------------------------------------
019500* B200 - LOAD THE EDGE FILE, VALIDATE ENDPOINTS, EXPAND EACH
019600*        UNDIRECTED EDGE INTO TWO DIRECTED ADJACENCY ENTRIES
019700* ----------------------------------------------------------------
019800 B200-LOAD-EDGES.
019900     MOVE ZERO TO WK-SRPE-COUNT.
020000     OPEN INPUT EDGE-FILE.
020100     IF NOT WK-SRP-SUCCESSFUL
020200        DISPLAY "SRPMAP - OPEN ERROR - EDGE-FILE"
020300        DISPLAY "FILE STATUS IS " WK-SRP-FILE-STATUS
020400        MOVE "Y" TO WK-SRP-ABEND-SW
020500        MOVE "SRPMAP - UNABLE TO OPEN EDGEIN" TO
020600           WK-SRP-ABEND-MSG
020700        GO TO B299-LOAD-EDGES-EX
020800     END-IF.
020900
021000     SET WK-SRP-SUCCESSFUL TO TRUE.
021100     PERFORM B210-READ-ONE-EDGE THRU B219-READ-ONE-EDGE-EX
021200        UNTIL WK-SRP-END-OF-FILE OR WK-SRP-ABEND.
021300
021400     CLOSE EDGE-FILE.
021500 B299-LOAD-EDGES-EX.
021600     EXIT.
021700
021800 B210-READ-ONE-EDGE.
021900     READ EDGE-FILE
022000        AT END
022100           SET WK-SRP-END-OF-FILE TO TRUE
022200           GO TO B219-READ-ONE-EDGE-EX
022300     END-READ.
022400     IF NOT WK-SRP-SUCCESSFUL AND NOT WK-SRP-END-OF-FILE
022500        DISPLAY "SRPMAP - READ ERROR - EDGE-FILE"
022600        DISPLAY "FILE STATUS IS " WK-SRP-FILE-STATUS
022700        MOVE "Y" TO WK-SRP-ABEND-SW
022800        GO TO B219-READ-ONE-EDGE-EX
022900     END-IF.
023000
023100     PERFORM B220-FIND-VERTEX THRU B229-FIND-VERTEX-EX.
023200     IF NOT WK-FOUND-FROM OR NOT WK-FOUND-TO
023300        DISPLAY "SRPMAP - EDGE " EG-EDGE-ID
023400           " REFERENCES AN UNKNOWN VERTEX - JOB ABORTED"
023500        MOVE "Y" TO WK-SRP-ABEND-SW
023600        STRING "SRPMAP - EDGE " DELIMITED BY SIZE
023700               EG-EDGE-ID DELIMITED BY SPACE
023800               " UNKNOWN VERTEX " DELIMITED BY SIZE
023900               EG-EDGE-FROM DELIMITED BY SPACE
024000               "/" DELIMITED BY SIZE
024100               EG-EDGE-TO DELIMITED BY SPACE
024200           INTO WK-SRP-ABEND-MSG
024300        GO TO B219-READ-ONE-EDGE-EX
024400     END-IF.
024500
024600     PERFORM B230-ADD-DIRECTED-ENTRY THRU B239-ADD-DIRECTED-EX.
024700 B219-READ-ONE-EDGE-EX.
024800     EXIT.
024900
025000 B220-FIND-VERTEX.
025100     MOVE "N" TO WK-FOUND-FROM-SW.
025200     MOVE "N" TO WK-FOUND-TO-SW.
025300     PERFORM B225-CHECK-ONE-VERTEX THRU B225-CHECK-ONE-VERTEX-EX
025400        VARYING WK-SUB-1 FROM 1 BY 1
025500        UNTIL WK-SUB-1 > WK-SRPV-COUNT.
025600 B229-FIND-VERTEX-EX.
025700     EXIT.
025800
025900 B225-CHECK-ONE-VERTEX.
026000     IF WK-SRPV-ID (WK-SUB-1) = EG-EDGE-FROM
026100        SET WK-FOUND-FROM TO TRUE
026200     END-IF.
026300     IF WK-SRPV-ID (WK-SUB-1) = EG-EDGE-TO
026400        SET WK-FOUND-TO TO TRUE
026500     END-IF.
026600 B225-CHECK-ONE-VERTEX-EX.
026700     EXIT.
026800
026900 B230-ADD-DIRECTED-ENTRY.
027000* FORWARD ENTRY EDGE-FROM -> EDGE-TO (SRP005 - DO NOT REVERSE
027100* THE TRAFFIC ARRAY ON EITHER DIRECTED ENTRY, ONLY THE
027200* FROM/TO NODE IDS SWAP).
027300     ADD 1 TO WK-SRPE-COUNT GIVING WK-SUB-1.
027400     MOVE WK-SUB-1 TO WK-SRPE-COUNT.
027500     MOVE EG-EDGE-ID
027600        TO WK-SRPE-EDGE-ID (WK-SUB-1).
027700     MOVE EG-EDGE-FROM
027800        TO WK-SRPE-FROM (WK-SUB-1).
027900     MOVE EG-EDGE-TO
028000        TO WK-SRPE-TO (WK-SUB-1).
028100     MOVE EG-EDGE-DISTANCE
028200        TO WK-SRPE-DISTANCE (WK-SUB-1).
028300     MOVE WK-SUB-1 TO WK-TGT-SUB.
028400     PERFORM B236-COPY-TRAFFIC-SLOT THRU B236-COPY-TRAFFIC-SLOT-EX
028500        VARYING WK-TRF-SUB FROM 1 BY 1 UNTIL WK-TRF-SUB > 24.
028600
028700* REVERSE ENTRY EDGE-TO -> EDGE-FROM
028800     ADD 1 TO WK-SRPE-COUNT GIVING WK-SUB-2.
028900     MOVE WK-SUB-2 TO WK-SRPE-COUNT.
029000     MOVE EG-EDGE-ID
029100        TO WK-SRPE-EDGE-ID (WK-SUB-2).
029200     MOVE EG-EDGE-TO
029300        TO WK-SRPE-FROM (WK-SUB-2).
029400     MOVE EG-EDGE-FROM
029500        TO WK-SRPE-TO (WK-SUB-2).
029600     MOVE EG-EDGE-DISTANCE
029700        TO WK-SRPE-DISTANCE (WK-SUB-2).
029800     MOVE WK-SUB-2 TO WK-TGT-SUB.
029900     PERFORM B236-COPY-TRAFFIC-SLOT THRU B236-COPY-TRAFFIC-SLOT-EX
030000        VARYING WK-TRF-SUB FROM 1 BY 1 UNTIL WK-TRF-SUB > 24.
030100 B239-ADD-DIRECTED-EX.
030200     EXIT.
030300
030400 B236-COPY-TRAFFIC-SLOT.
030500     MOVE EG-EDGE-TRAFFIC (WK-TRF-SUB)
030600        TO WK-SRPE-TRAFFIC (WK-TGT-SUB, WK-TRF-SUB).
030700 B236-COPY-TRAFFIC-SLOT-EX.
030800     EXIT.
030900
031000* ----------------------------------------------------------------
031100* B300 - LOAD THE MANDATORY-STOP FILE AND BUILD THE ORDERED
031200*        NODES-OF-INTEREST LIST (DEPOT FIRST, THEN EVERY STOP
031300*        IN FILE ORDER - ORDER IS NOT SIGNIFICANT TO THE
031400*        ALGORITHMS, ONLY KEPT FOR THE AUDIT TRAIL).
031500* ----------------------------------------------------------------
031600 B300-LOAD-STOPS.
031700     MOVE ZERO TO WK-SRPS-STOP-COUNT.
031800     MOVE ZERO TO WK-SRPS-NODE-COUNT.
031900
032000     MOVE 1 TO WK-SUB-1.
032100     MOVE WK-SUB-1 TO WK-SRPS-NODE-COUNT.
032200     MOVE JP-START-NODE IN JOB-PARAMETERS-REC
032300        TO WK-SRPS-NOI-NODE (1).
032400
032500     OPEN INPUT STOP-FILE.
032600     IF NOT WK-SRP-SUCCESSFUL
032700        DISPLAY "SRPMAP - OPEN ERROR - STOP-FILE"
032800        DISPLAY "FILE STATUS IS " WK-SRP-FILE-STATUS
032900        MOVE "Y" TO WK-SRP-ABEND-SW
033000        MOVE "SRPMAP - UNABLE TO OPEN STOPIN" TO
033100           WK-SRP-ABEND-MSG
033200        GO TO B399-LOAD-STOPS-EX
033300     END-IF.
033400
033500     SET WK-SRP-SUCCESSFUL TO TRUE.
033600     PERFORM B310-READ-ONE-STOP THRU B319-READ-ONE-STOP-EX
033700        UNTIL WK-SRP-END-OF-FILE OR WK-SRP-ABEND.
033800
033900     CLOSE STOP-FILE.
034000 B399-LOAD-STOPS-EX.
034100     EXIT.
034200
034300 B310-READ-ONE-STOP.
034400     READ STOP-FILE
034500        AT END
034600           SET WK-SRP-END-OF-FILE TO TRUE
034700           GO TO B319-READ-ONE-STOP-EX
034800     END-READ.
034900     IF NOT WK-SRP-SUCCESSFUL AND NOT WK-SRP-END-OF-FILE
035000        DISPLAY "SRPMAP - READ ERROR - STOP-FILE"
035100        DISPLAY "FILE STATUS IS " WK-SRP-FILE-STATUS
035200        MOVE "Y" TO WK-SRP-ABEND-SW
035300        GO TO B319-READ-ONE-STOP-EX
035400     END-IF.
035500
035600     ADD 1 TO WK-SRPS-STOP-COUNT
035700        GIVING WK-SUB-1.
035800     MOVE WK-SUB-1 TO WK-SRPS-STOP-COUNT.
035900     MOVE MS-STOP-SEQ
036000        TO WK-SRPS-SEQ (WK-SUB-1).
036100     MOVE MS-STOP-NODE
036200        TO WK-SRPS-NODE (WK-SUB-1).
036300
036400     ADD 1 TO WK-SRPS-NODE-COUNT
036500        GIVING WK-SUB-2.
036600     MOVE WK-SUB-2 TO WK-SRPS-NODE-COUNT.
036700     MOVE MS-STOP-NODE
036800        TO WK-SRPS-NOI-NODE (WK-SUB-2).
036900 B319-READ-ONE-STOP-EX.
037000     EXIT.
037100
037200* ----------------------------------------------------------------
037300* Z900 - ABEND - DIAGNOSTIC ALREADY SET BY THE PARAGRAPH THAT
037400*        DETECTED THE PROBLEM, JUST RETURN TO THE CALLER.
037500* ----------------------------------------------------------------
037600 Z900-ABEND.
037700     DISPLAY "SRPMAP - JOB ABORTED - " WK-SRP-ABEND-MSG.
037800     GOBACK.
