000100*****************************************************************
000200* IDENTIFICATION DIVISION.
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SRPRPT.
000600 AUTHOR.         R SUBRAMANIAM.
000700 INSTALLATION.   FLEET OPERATIONS DP CENTRE.
000800 DATE-WRITTEN.   19 JUN 1989.
000900 DATE-COMPILED.
001000 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001100*-----------------------------------------------------------------
001200*DESCRIPTION : PRINTS THE ROUTE MANIFEST - THE TURN-BY-TURN
001300*              REPORT FOR THE NIGHT'S FLEET ROUTING RUN.  ONE
001400*              SECTION PER VEHICLE (CONTROL BREAK ON RI-BUS-ID,
001500*              ASCENDING), FOLLOWED BY THE FLEET BALANCE TOTALS
001600*              PRODUCED BY SRPBAL.
001700*-----------------------------------------------------------------
001800* HISTORY OF MODIFICATION:
001900*-----------------------------------------------------------------
002000* MOD.#   INIT    DATE        DESCRIPTION
002100* ------  ------  ----------  -----------------------------------
002200* SRP001  RSBRMN  19/06/1989  INITIAL VERSION - FLEET ROUTING
002300*                             BATCH REQUEST FRB-1989-009.
002400* SRP014  RSBRMN  02/03/1991  ADDED THE "VIA:" FULL-SEQUENCE LINE
002500*                             UNDER EACH TURN-BY-TURN STEP - THE
002600*                             DISPATCH OFFICE WANTED THE ROAD
002700*                             NAMES (NODE IDS) SHOWN, NOT JUST
002800*                             THE STOP-TO-STOP SUMMARY.
002900* Y2K001  LIMKS   23/10/1998  YEAR 2000 REVIEW - NO STORED DATES
003000*                             PRINTED ON THIS REPORT.
003100* SRP024  ACNWSH  03/08/2022  ADDED THE PER-VEHICLE SUMMARY LINE
003200*                             TO THE TRAILING FLEET TOTALS BLOCK
003300*                             (BUS ID, DISTANCE, NODE COUNT).
003400*-----------------------------------------------------------------
003500 EJECT
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*****************************************************************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                   C01 IS TOP-OF-FORM
004400                   UPSI-0 IS SRP-TRACE-SWITCH
004500                     ON  STATUS IS SRP-TRACE-ON
004600                     OFF STATUS IS SRP-TRACE-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MANIFEST-FILE ASSIGN TO RPTOUT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WK-SRP-FILE-STATUS.
005200
005300*****************************************************************
005400 DATA DIVISION.
005500*****************************************************************
005600 FILE SECTION.
005700 FD  MANIFEST-FILE
005800     LABEL RECORDS ARE STANDARD.
005900 01  MANIFEST-LINE               PIC X(132).
006000
006100 WORKING-STORAGE SECTION.
006200 01  FILLER                  PIC X(24) VALUE
006300     "** PROGRAM SRPRPT    **".
006400
006500 COPY SRPCMN.
006600 COPY SRPDTE.
006700
006800 01  WK-C-PRINT-AREA.
006900     05  WK-ROUTE-SUB            PIC 9(02) COMP VALUE ZERO.
007000     05  WK-SEG-SUB              PIC 9(03) COMP VALUE ZERO.
007100     05  WK-HOP-SUB              PIC 9(03) COMP VALUE ZERO.
007200     05  WK-VIA-POS              PIC 9(03) COMP VALUE ZERO.
007300     05  WK-LINE-NUM             PIC 9(03) COMP VALUE ZERO.
007400     05  WK-DIST-EDIT            PIC ZZZ,ZZ9.99.
007500     05  WK-RATIO-EDIT           PIC ZZZ9.9999.
007600     05  WK-COUNT-EDIT           PIC ZZ9.
007700     05  WK-BUSID-EDIT           PIC Z9.
007800     05  WK-SEGNO-EDIT           PIC Z9.
007900
008000 01  WK-C-HEADINGS.
008100     05  WK-HDG-1.
008200         10  FILLER              PIC X(30) VALUE
008300             "SMART ROUTE PLANNER - ROUTE M".
008400         10  FILLER              PIC X(30) VALUE
008500             "ANIFEST                      ".
008600     05  WK-HDG-2.
008700         10  FILLER              PIC X(20) VALUE
008800             "RUN DATE            ".
008900         10  WK-HDG-RUN-DATE.
009000             15  WK-HDG-RUN-MM       PIC 9(02).
009100             15  FILLER              PIC X(01) VALUE "/".
009200             15  WK-HDG-RUN-DD       PIC 9(02).
009300             15  FILLER              PIC X(01) VALUE "/".
009400             15  WK-HDG-RUN-CC       PIC 9(02).
009500             15  WK-HDG-RUN-YY       PIC 9(02).
009600         10  FILLER              PIC X(14) VALUE SPACES.
009700         10  FILLER              PIC X(16) VALUE
009800             "VEHICLE COUNT   ".
009900         10  WK-HDG-VEH-COUNT    PIC Z9.
010000
010100 LINKAGE SECTION.
010200 COPY SRPPATH.
010300 COPY SRPRINF.
010400 COPY SRPSEG.
010500 COPY SRPBALR.
010600
010700 EJECT
010800*****************************************************************
010900 PROCEDURE DIVISION USING WK-SRPR-AREA
011000                           WK-SRPG-AREA
011100                           WK-SRPB-REPORT.
011200*****************************************************************
011300 A000-MAIN-LOGIC.
011400     MOVE "N" TO WK-SRP-ABEND-SW.
011500     OPEN OUTPUT MANIFEST-FILE.
011600     IF NOT WK-SRP-SUCCESSFUL
011700        MOVE "UNABLE TO OPEN ROUTE-MANIFEST OUTPUT FILE"
011800           TO WK-SRP-ABEND-MSG
011900        PERFORM Z900-ABEND THRU Z900-ABEND-EX
012000     END-IF.
012100
012200     PERFORM B100-WRITE-HEADER THRU B199-WRITE-HEADER-EX.
012300
012400     PERFORM B200-WRITE-VEHICLE-SECTION
012500        THRU B299-WRITE-VEHICLE-SECTION-EX
012600        VARYING WK-ROUTE-SUB FROM 1 BY 1
012700        UNTIL WK-ROUTE-SUB > WK-SRPG-COUNT.
012800
012900     PERFORM B300-WRITE-FLEET-TOTALS THRU B399-WRITE-FLEET-TOTALS-EX.
013000
013100     CLOSE MANIFEST-FILE.
013200     GOBACK.
013300
013400* ----------------------------------------------------------------
013500* B100 - REPORT HEADER: TITLE BANNER, RUN DATE, VEHICLE COUNT
013600* ----------------------------------------------------------------
013700 B100-WRITE-HEADER.
013800     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
013900     MOVE WS-CURR-MM TO WK-HDG-RUN-MM.
014000     MOVE WS-CURR-DD TO WK-HDG-RUN-DD.
014100     MOVE WS-CURR-CC TO WK-HDG-RUN-CC.
014200     MOVE WS-CURR-YY TO WK-HDG-RUN-YY.
014300     MOVE WK-SRPG-COUNT TO WK-HDG-VEH-COUNT.
014400     MOVE WK-HDG-1 TO MANIFEST-LINE.
014500     WRITE MANIFEST-LINE.
014600     MOVE WK-HDG-2 TO MANIFEST-LINE.
014700     WRITE MANIFEST-LINE.
014800     MOVE SPACES TO MANIFEST-LINE.
014900     WRITE MANIFEST-LINE.
015000 B199-WRITE-HEADER-EX.
015100     EXIT.
015200
015300* ----------------------------------------------------------------
015400* B200 - ONE SECTION PER VEHICLE (CONTROL BREAK ON RI-BUS-ID /
015500*        DR-BUS-ID, ASCENDING - SRPTSP/SRPBAL ALREADY BUILD THE
015600*        TABLE IN BUS-ID ORDER SO NO RE-SORT IS NEEDED HERE)
015700* ----------------------------------------------------------------
015800 B200-WRITE-VEHICLE-SECTION.
015900     MOVE DR-BUS-ID (WK-ROUTE-SUB) TO WK-BUSID-EDIT.
016000     STRING "ROUTE FOR BUS " DELIMITED BY SIZE
016100            WK-BUSID-EDIT DELIMITED BY SIZE
016200            ":" DELIMITED BY SIZE
016300            INTO MANIFEST-LINE
016400     END-STRING.
016500     WRITE MANIFEST-LINE.
016600
016700     MOVE DR-TOTAL-DISTANCE (WK-ROUTE-SUB) TO WK-DIST-EDIT.
016800     STRING "TOTAL DISTANCE: " DELIMITED BY SIZE
016900            WK-DIST-EDIT DELIMITED BY SIZE
017000            " KM" DELIMITED BY SIZE
017100            INTO MANIFEST-LINE
017200     END-STRING.
017300     WRITE MANIFEST-LINE.
017400
017500     MOVE "TURN-BY-TURN:" TO MANIFEST-LINE.
017600     WRITE MANIFEST-LINE.
017700
017800     PERFORM C100-WRITE-ONE-SEGMENT THRU C199-WRITE-ONE-SEGMENT-EX
017900        VARYING WK-SEG-SUB FROM 1 BY 1
018000        UNTIL WK-SEG-SUB > DR-SEGMENT-COUNT (WK-ROUTE-SUB).
018100
018200     MOVE ALL "-" TO MANIFEST-LINE.
018300     WRITE MANIFEST-LINE.
018400 B299-WRITE-VEHICLE-SECTION-EX.
018500     EXIT.
018600
018700* ----------------------------------------------------------------
018800* C100 - ONE NUMBERED TURN-BY-TURN STEP PLUS ITS "VIA:" LINE
018900* ----------------------------------------------------------------
019000 C100-WRITE-ONE-SEGMENT.
019100     MOVE WK-SEG-SUB TO WK-SEGNO-EDIT.
019200     MOVE DR-SEG-DISTANCE (WK-ROUTE-SUB, WK-SEG-SUB) TO WK-DIST-EDIT.
019300     STRING WK-SEGNO-EDIT DELIMITED BY SIZE
019400            ". FROM " DELIMITED BY SIZE
019500            DR-SEG-FROM (WK-ROUTE-SUB, WK-SEG-SUB)
019600               DELIMITED BY SPACE
019700            " TO " DELIMITED BY SIZE
019800            DR-SEG-TO (WK-ROUTE-SUB, WK-SEG-SUB) DELIMITED BY SPACE
019900            " (" DELIMITED BY SIZE
020000            WK-DIST-EDIT DELIMITED BY SIZE
020100            " KM)" DELIMITED BY SIZE
020200            INTO MANIFEST-LINE
020300     END-STRING.
020400     WRITE MANIFEST-LINE.
020500
020600     MOVE "   VIA: " TO MANIFEST-LINE.
020700     MOVE 9 TO WK-VIA-POS.
020800     PERFORM C105-STRING-ONE-HOP THRU C105-STRING-ONE-HOP-EX
020900        VARYING WK-HOP-SUB FROM 1 BY 1
021000        UNTIL WK-HOP-SUB > DR-SEG-HOP-COUNT (WK-ROUTE-SUB, WK-SEG-SUB).
021100     WRITE MANIFEST-LINE.
021200 C199-WRITE-ONE-SEGMENT-EX.
021300     EXIT.
021400
021500* ----------------------------------------------------------------
021600* C105 - APPEND ONE NODE OF THE "VIA:" FULL-SEQUENCE LINE,
021700*        PRECEDED BY AN ARROW WHEN IT IS NOT THE FIRST HOP
021800* ----------------------------------------------------------------
021900 C105-STRING-ONE-HOP.
022000     IF WK-HOP-SUB NOT = 1
022100        STRING " -> " DELIMITED BY SIZE
022200           INTO MANIFEST-LINE
022300           WITH POINTER WK-VIA-POS
022400        END-STRING
022500     END-IF.
022600     STRING DR-SEG-HOP-NODE (WK-ROUTE-SUB, WK-SEG-SUB, WK-HOP-SUB)
022700           DELIMITED BY SPACE
022800        INTO MANIFEST-LINE
022900        WITH POINTER WK-VIA-POS
023000     END-STRING.
023100 C105-STRING-ONE-HOP-EX.
023200     EXIT.
023300
023400* ----------------------------------------------------------------
023500* B300 - TRAILING FLEET TOTALS: MAKESPAN, TOTAL DISTANCE,
023600*        IMBALANCE RATIO, BALANCED/IMBALANCED STATUS, ONE
023700*        SUMMARY LINE PER VEHICLE
023800* ----------------------------------------------------------------
023900 B300-WRITE-FLEET-TOTALS.
024000     MOVE SPACES TO MANIFEST-LINE.
024100     WRITE MANIFEST-LINE.
024200     MOVE "FLEET TOTALS" TO MANIFEST-LINE.
024300     WRITE MANIFEST-LINE.
024400
024500     MOVE WK-SRPB-MAKESPAN TO WK-DIST-EDIT.
024600     STRING "MAKESPAN: " DELIMITED BY SIZE
024700            WK-DIST-EDIT DELIMITED BY SIZE
024800            " KM" DELIMITED BY SIZE
024900            INTO MANIFEST-LINE
025000     END-STRING.
025100     WRITE MANIFEST-LINE.
025200
025300     MOVE WK-SRPB-TOTAL-DISTANCE TO WK-DIST-EDIT.
025400     STRING "TOTAL DISTANCE: " DELIMITED BY SIZE
025500            WK-DIST-EDIT DELIMITED BY SIZE
025600            " KM" DELIMITED BY SIZE
025700            INTO MANIFEST-LINE
025800     END-STRING.
025900     WRITE MANIFEST-LINE.
026000
026100     IF WK-SRPB-RATIO-IS-INF
026200        MOVE "IMBALANCE RATIO: INFINITE" TO MANIFEST-LINE
026300     ELSE
026400        MOVE WK-SRPB-IMBALANCE-RATIO TO WK-RATIO-EDIT
026500        STRING "IMBALANCE RATIO: " DELIMITED BY SIZE
026600               WK-RATIO-EDIT DELIMITED BY SIZE
026700               INTO MANIFEST-LINE
026800        END-STRING
026900     END-IF.
027000     WRITE MANIFEST-LINE.
027100
027200     STRING "STATUS: " DELIMITED BY SIZE
027300            WK-SRPB-STATUS DELIMITED BY SPACE
027400            INTO MANIFEST-LINE
027500     END-STRING.
027600     WRITE MANIFEST-LINE.
027700
027800     MOVE SPACES TO MANIFEST-LINE.
027900     WRITE MANIFEST-LINE.
028000
028100     PERFORM B305-WRITE-ONE-VEHICLE-SUMMARY
028200        THRU B305-WRITE-ONE-VEHICLE-SUMMARY-EX
028300        VARYING WK-ROUTE-SUB FROM 1 BY 1
028400        UNTIL WK-ROUTE-SUB > WK-SRPR-COUNT.
028500 B399-WRITE-FLEET-TOTALS-EX.
028600     EXIT.
028700
028800* ----------------------------------------------------------------
028900* B305 - ONE PER-VEHICLE SUMMARY LINE IN THE TRAILING FLEET
029000*        TOTALS BLOCK (SRP024 - BUS ID, DISTANCE, NODE COUNT)
029100* ----------------------------------------------------------------
029200 B305-WRITE-ONE-VEHICLE-SUMMARY.
029300     MOVE RI-BUS-ID (WK-ROUTE-SUB) TO WK-BUSID-EDIT.
029400     MOVE RI-TOTAL-DISTANCE (WK-ROUTE-SUB) TO WK-DIST-EDIT.
029500     MOVE RI-NODE-COUNT (WK-ROUTE-SUB) TO WK-COUNT-EDIT.
029600     STRING "BUS " DELIMITED BY SIZE
029700            WK-BUSID-EDIT DELIMITED BY SIZE
029800            "  DISTANCE " DELIMITED BY SIZE
029900            WK-DIST-EDIT DELIMITED BY SIZE
030000            " KM  NODES " DELIMITED BY SIZE
030100            WK-COUNT-EDIT DELIMITED BY SIZE
030200            INTO MANIFEST-LINE
030300     END-STRING.
030400     WRITE MANIFEST-LINE.
030500 B305-WRITE-ONE-VEHICLE-SUMMARY-EX.
030600     EXIT.
030700
030800* ----------------------------------------------------------------
030900* Z900 - COMMON ABEND - DISPLAY DIAGNOSTIC AND RETURN NON-ZERO
031000* ----------------------------------------------------------------
031100 Z900-ABEND.
031200     DISPLAY "SRPRPT ABEND - " WK-SRP-ABEND-MSG.
031300     MOVE 16 TO RETURN-CODE.
031400     GOBACK.
031500 Z900-ABEND-EX.
031600     EXIT.
