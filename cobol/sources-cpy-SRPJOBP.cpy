000100*****************************************************************
000200* SRPJOBP.cpybk
000300* JOB-PARAMETERS RECORD - ONE RECORD PER BATCH JOB RUN, READ
000400* FROM THE JOBPARM FILE BY SRPMAIN.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* SRP001 09/03/2019 TMPKYN  INITIAL VERSION
000900* SRP009 14/07/2019 ACNDUS  ADD JP-IMBALANCE-WEIGHT - REQUEST
001000*                            FRB-2019-031 TO MAKE THE PROXIMITY/
001100*                            EVEN-SPLIT PENALTY CONFIGURABLE
001200*                            RATHER THAN A FIXED 0.50
001300*****************************************************************
001400
001500 01  JOB-PARAMETERS-REC.
001600     05  JP-START-NODE           PIC X(10).
001700     05  JP-FILL1                PIC X(01).
001800     05  JP-HOUR                 PIC 9(02).
001900     05  JP-FILL2                PIC X(01).
002000     05  JP-NUM-BUSES            PIC 9(02).
002100     05  JP-FILL3                PIC X(01).
002200     05  JP-IMBALANCE-MAX        PIC S9(01)V9(02)
002300                            SIGN IS LEADING SEPARATE CHARACTER.
002400     05  JP-FILL4                PIC X(01).
002500     05  JP-IMBALANCE-WEIGHT     PIC S9(01)V9(02)
002600                            SIGN IS LEADING SEPARATE CHARACTER.
002700     05  FILLER                  PIC X(18).
